000100*-----------------------------------------------------------------*
000200*    BOOK........: BOOKNAL
000300*    OBJETIVO....: LAYOUT DO ARQUIVO DE SAIDA COM OS ALUNOS QUE
000400*                  NAO CONSEGUIRAM SER ALOCADOS EM NENHUMA
000500*                  EQUIPE (UNASSIGNED-STUDENTS).
000600*-----------------------------------------------------------------*
000700 01  REG-NALOCADO                  PIC X(030).
000800*-----------------------------------------------------------------*
000900*    CAMPO DA LINHA DE NAO-ALOCADO MONTADO ANTES DO STRING
001000*-----------------------------------------------------------------*
001100 01  WRK-LINHA-NALOC.
001200     05 WRK-NAL-ALUNO               PIC X(020)      VALUE SPACES.
001300     05 FILLER                      PIC X(010)      VALUE SPACES.
