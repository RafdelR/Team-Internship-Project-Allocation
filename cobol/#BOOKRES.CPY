000100*-----------------------------------------------------------------*
000200*    BOOK........: BOOKRES
000300*    OBJETIVO....: LAYOUT DO ARQUIVO DE SAIDA COM O RESUMO DE
000400*                  COMPOSICAO DE CADA EQUIPE (TEAM-SUMMARY).
000500*-----------------------------------------------------------------*
000600 01  REG-RESUMOEQ                 PIC X(900).
000700*-----------------------------------------------------------------*
000800*    CAMPOS DA LINHA DE RESUMO MONTADOS ANTES DO STRING
000900*-----------------------------------------------------------------*
001000 01  WRK-LINHA-RESUMO.
001100     05 WRK-RES-PROJETO            PIC X(020)       VALUE SPACES.
001200     05 WRK-RES-TIPO-PROJETO       PIC X(010)       VALUE SPACES.
001300     05 WRK-RES-CAPACIDADE         PIC 9(003)       VALUE ZEROS.
001400     05 WRK-RES-QT-MEMBROS         PIC 9(003)       VALUE ZEROS.
001500     05 WRK-RES-VAGAS-REST         PIC 9(003)       VALUE ZEROS.
001600     05 WRK-RES-NACIONALIDADES     PIC X(200)       VALUE SPACES.
001700     05 WRK-RES-FORMACOES          PIC X(200)       VALUE SPACES.
001800     05 WRK-RES-HORARIOS           PIC X(400)       VALUE SPACES.
001900     05 FILLER                     PIC X(010)       VALUE SPACES.
