000100*=================================================================*
000200 IDENTIFICATION DIVISION.
000300*=================================================================*
000400 PROGRAM-ID.                              PROGALOC.
000500 AUTHOR.                                   MATHEUS MEDEIROS.
000600 INSTALLATION.                             FOURSYS CONSULTORIA.
000700 DATE-WRITTEN.                             14/03/1991.
000800 DATE-COMPILED.                            14/03/1991.
000900 SECURITY.                                 USO INTERNO FOURSYS.
001000*-----------------------------------------------------------------*
001100*    PROGRAMA   : PROGALOC
001200*    PROGRAMADOR: MATHEUS MEDEIROS
001300*    ANALISTA   : IVAN SANCHES
001400*    CONSULTORIA: FOURSYS
001500*    DATA.......: 14 / 03 / 1991
001600*-----------------------------------------------------------------*
001700*    OBJETIVO...: ROTINA BATCH DE ALOCACAO DE ALUNOS DE ESTAGIO
001800*                 EM EQUIPES DE PROJETO.  LE O CADASTRO DE
001900*                 PREFERENCIAS DOS ALUNOS E O CATALOGO DE
002000*                 PROJETOS, DISTRIBUI CADA ALUNO EM UMA EQUIPE
002100*                 RESPEITANDO CAPACIDADE, DIVERSIDADE DE
002200*                 NACIONALIDADE/FORMACAO E COMPATIBILIDADE DE
002300*                 HORARIOS, DESCARTA PROJETOS COM POUCA PROCURA E
002400*                 REALOCA SEUS MEMBROS, E EMITE OS RELATORIOS DE
002500*                 EQUIPE, RESUMO DE COMPOSICAO, EQUIDADE DE
002600*                 COLOCACAO E ALUNOS NAO ALOCADOS.
002700*    ARQUIVOS...: ALUNOS, PROJETOS (ENTRADA)
002800*                 EQUIPES, RESUMOEQ, EQUIDADE, NALOCADO (SAIDA)
002900*    MODULOS....: NENHUM (ROTINA UNICA - NAO HA CALL)
003000*-----------------------------------------------------------------*
003100*    ALTERACOES.:
003200*-----------------------------------------------------------------*
003300*    14/03/1991 MHM RQ-0231 VERSAO INICIAL DA ROTINA DE ALOCACAO.
003400*    02/07/1991 MHM RQ-0255 INCLUSAO DO TETO DE NACIONALIDADE E
003500*                    FORMACAO POR EQUIPE (MAXIMO DE 2 REPETIDOS).
003600*    19/11/1992 IVS RQ-0304 AJUSTE NA REGRA DE VIABILIDADE PARA
003700*                    USAR DIVISAO INTEIRA TRUNCADA DA CAPACIDADE.
003800*    05/04/1994 MHM RQ-0358 INCLUSAO DO PASSO DE REALOCACAO POR
003900*                    TIPO DE EMPRESA PREFERIDO.
004000*    21/09/1995 IVS RQ-0392 INCLUSAO DO RESUMO DE EQUIDADE DE
004100*                    COLOCACAO (PREF1 A PREF5, REALOCADO E
004200*                    NAO-ALOCADO) NO RELATORIO DE CONSOLE.
004300*    08/01/1998 MHM RQ-0471 CORRECAO NA INTERSECCAO DE HORARIOS
004400*                    QUANDO A EQUIPE FICA VAZIA APOS DESCARTE.
004500*    11/12/1998 IVS RQ-0488 VIRADA DO SECULO - REVISAO DE TODOS
004600*                    OS CAMPOS DE DATA DO SISTEMA. CAMPOS DESTA
004700*                    ROTINA CONFIRMADOS COMO NAO SENSIVEIS A
004800*                    ANO 2000 (NAO HA CAMPO DE DATA DE 2 DIGITOS
004900*                    NOS REGISTROS DE ALUNO OU PROJETO).
005000*    30/06/1999 MHM RQ-0490 TESTE FINAL DE CONTINGENCIA ANO 2000.
005100*                    NENHUM AJUSTE NECESSARIO NESTA ROTINA.
005200*    14/02/2001 IVS RQ-0533 INCLUSAO DO RELATORIO DE ALUNOS NAO
005300*                    ALOCADOS (SO GRAVA O ARQUIVO QUANDO HOUVER
005400*                    PELO MENOS UM ALUNO NA SITUACAO).
005500*    07/08/2003 MHM RQ-0561 INCLUSAO DO INDICADOR TYPEMATCH NO
005600*                    RESUMO DE EQUIDADE (ALUNO X TIPO DA EQUIPE).
005700*    23/05/2006 IVS RQ-0599 REVISAO GERAL DE COMENTARIOS E PADRAO
005800*                    DE NOMES DE CAMPO PARA MANUTENCAO FUTURA.
005900*    19/03/2009 MHM RQ-0602 0200/0300 LIAM A LINHA DE CABECALHO
006000*                    DO CSV COMO SE FOSSE REGISTRO DE DETALHE
006100*                    (GERAVA PROJETO E ALUNO FANTASMA). AGORA A
006200*                    PRIMEIRA LINHA E DESVIADA PARA VALIDACAO
006300*                    (0230/0330) ANTES DE ENTRAR NO LACO DE
006400*                    CARGA DA TABELA.
006500*    19/03/2009 MHM RQ-0602 0810 ARREDONDAVA O PERCENTUAL DE
006600*                    EQUIDADE DUAS VEZES (2 CASAS E DEPOIS 1
006700*                    CASA POR TRUNCAMENTO NO MOVE); COMPUTE
006800*                    AJUSTADO PARA ARREDONDAR DIRETO EM 1 CASA.
006900*    12/10/2011 IVS RQ-0645 0800 A CATEGORIA "NAO-ALOCADO" DO
007000*                    RESUMO DE EQUIDADE NUNCA SOMAVA WRK-QT-NALOC;
007100*                    SAIA SEMPRE ZERADA NO RELATORIO E NO CONSOLE
007200*                    MESMO COM ALUNO SEM COLOCACAO. INCLUIDO MOVE
007300*                    DE WRK-QT-NALOC PARA WRK-CONTADOR(7) ANTES DA
007400*                    GRAVACAO DO ARQUIVO.
007500*-----------------------------------------------------------------*
007600*=================================================================*
007700 ENVIRONMENT DIVISION.
007800*=================================================================*
007900 CONFIGURATION SECTION.
008000 SOURCE-COMPUTER.                          IBM-370.
008100 OBJECT-COMPUTER.                          IBM-370.
008200*-----------------------------------------------------------------*
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     SELECT ALUNOS           ASSIGN TO ALUNOS
008600            ORGANIZATION IS LINE SEQUENTIAL
008700            FILE STATUS IS FS-ALUNOS.
008800     SELECT PROJETOS         ASSIGN TO PROJETOS
008900            ORGANIZATION IS LINE SEQUENTIAL
009000            FILE STATUS IS FS-PROJETOS.
009100     SELECT EQUIPES          ASSIGN TO EQUIPES
009200            ORGANIZATION IS LINE SEQUENTIAL
009300            FILE STATUS IS FS-EQUIPES.
009400     SELECT RESUMOEQ         ASSIGN TO RESUMOEQ
009500            ORGANIZATION IS LINE SEQUENTIAL
009600            FILE STATUS IS FS-RESUMOEQ.
009700     SELECT EQUIDADE         ASSIGN TO EQUIDADE
009800            ORGANIZATION IS LINE SEQUENTIAL
009900            FILE STATUS IS FS-EQUIDADE.
010000     SELECT NALOCADO         ASSIGN TO NALOCADO
010100            ORGANIZATION IS LINE SEQUENTIAL
010200            FILE STATUS IS FS-NALOCADO.
010300*=================================================================*
010400 DATA DIVISION.
010500*=================================================================*
010600 FILE SECTION.
010700*-----------------------------------------------------------------*
010800 FD  ALUNOS
010900     LABEL RECORDS ARE STANDARD.
011000     COPY "#BOOKALU".
011100*-----------------------------------------------------------------*
011200 FD  PROJETOS
011300     LABEL RECORDS ARE STANDARD.
011400     COPY "#BOOKPRJ".
011500*-----------------------------------------------------------------*
011600 FD  EQUIPES
011700     LABEL RECORDS ARE STANDARD.
011800     COPY "#BOOKEQP".
011900*-----------------------------------------------------------------*
012000 FD  RESUMOEQ
012100     LABEL RECORDS ARE STANDARD.
012200     COPY "#BOOKRES".
012300*-----------------------------------------------------------------*
012400 FD  EQUIDADE
012500     LABEL RECORDS ARE STANDARD.
012600     COPY "#BOOKJUS".
012700*-----------------------------------------------------------------*
012800 FD  NALOCADO
012900     LABEL RECORDS ARE STANDARD.
013000     COPY "#BOOKNAL".
013100*-----------------------------------------------------------------*
013200 WORKING-STORAGE SECTION.
013300*-----------------------------------------------------------------*
013400*    CHAVES DE STATUS DE ARQUIVO
013500*-----------------------------------------------------------------*
013600 77  FS-ALUNOS                   PIC X(002)   VALUE SPACES.
013700 77  FS-PROJETOS                 PIC X(002)   VALUE SPACES.
013800 77  FS-EQUIPES                  PIC X(002)   VALUE SPACES.
013900 77  FS-RESUMOEQ                 PIC X(002)   VALUE SPACES.
014000 77  FS-EQUIDADE                 PIC X(002)   VALUE SPACES.
014100 77  FS-NALOCADO                 PIC X(002)   VALUE SPACES.
014200*-----------------------------------------------------------------*
014300*    INDICADORES DE FIM DE ARQUIVO
014400*-----------------------------------------------------------------*
014500 77  SW-FIM-ALUNOS               PIC X(001)   VALUE "N".
014600     88 FIM-ALUNOS                            VALUE "S".
014700 77  SW-FIM-PROJETOS             PIC X(001)   VALUE "N".
014800     88 FIM-PROJETOS                          VALUE "S".
014900 77  SW-NALOC-ABERTO             PIC X(001)   VALUE "N".
015000     88 NALOC-ABERTO                          VALUE "S".
015100 77  SW-ELEGIVEL                 PIC X(001)   VALUE "N".
015200     88 ELEGIVEL                              VALUE "S".
015300     88 NAO-ELEGIVEL                          VALUE "N".
015400 77  SW-PROJETO-ACHADO           PIC X(001)   VALUE "N".
015500     88 PROJETO-ACHADO                        VALUE "S".
015600*-----------------------------------------------------------------*
015700*    CONTADORES E SUBSCRITOS GERAIS (EM COMP PARA PERFORMANCE)
015800*-----------------------------------------------------------------*
015900 77  WRK-QT-ALUNOS                PIC 9(004)  COMP VALUE ZERO.
016000 77  WRK-QT-PROJETOS              PIC 9(004)  COMP VALUE ZERO.
016100 77  WRK-TOT-CAPACIDADE           PIC 9(006)  COMP VALUE ZERO.
016200 77  WRK-QT-DESCARTADOS           PIC 9(004)  COMP VALUE ZERO.
016300 77  WRK-QT-NALOC                 PIC 9(004)  COMP VALUE ZERO.
016400 77  WRK-QT-LINHAS-EQUIPE         PIC 9(004)  COMP VALUE ZERO.
016500 77  WRK-SEED                     PIC 9(009)  COMP VALUE 42.
016600 77  WRK-LIMIAR-VIAVEL            PIC 9(004)  COMP VALUE ZERO.
016700 77  WRK-IX-AL                    PIC 9(004)  COMP VALUE ZERO.
016800 77  WRK-IX-PJ                    PIC 9(004)  COMP VALUE ZERO.
016900 77  WRK-IX-PJ-ACHADO             PIC 9(004)  COMP VALUE ZERO.
017000 77  WRK-RANK                     PIC 9(004)  COMP VALUE ZERO.
017100 77  WRK-K                        PIC 9(004)  COMP VALUE ZERO.
017200 77  WRK-J                        PIC 9(004)  COMP VALUE ZERO.
017300 77  WRK-M                        PIC 9(004)  COMP VALUE ZERO.
017400 77  WRK-N                        PIC 9(004)  COMP VALUE ZERO.
017500 77  WRK-Q                        PIC 9(004)  COMP VALUE ZERO.
017600 77  WRK-QT-SLOT-CAND             PIC 9(002)  COMP VALUE ZERO.
017700 77  WRK-QT-MATCH-SLOTS           PIC 9(002)  COMP VALUE ZERO.
017800 77  WRK-QT-NACIONAL              PIC 9(002)  COMP VALUE ZERO.
017900 77  WRK-QT-FORMACAO              PIC 9(002)  COMP VALUE ZERO.
018000 77  WRK-TEMP-IDX                 PIC 9(004)  COMP VALUE ZERO.
018100*-----------------------------------------------------------------*
018200*    AREA DE BUSCA DE PROJETO PELO NOME DIGITADO NA PREFERENCIA
018300*-----------------------------------------------------------------*
018400 01  WRK-CHAVE-BUSCA.
018500     05 WRK-NOME-BUSCA            PIC X(020)  VALUE SPACES.
018600     05 FILLER                    PIC X(010)  VALUE SPACES.
018700*-----------------------------------------------------------------*
018800*    CONVERSAO DE CAPACIDADE TEXTO-CSV PARA NUMERICO.  O CAMPO E
018900*    LIDO COMO TEXTO E AJUSTADO A DIREITA COM ZEROS ANTES DE SER
019000*    REINTERPRETADO COMO NUMERICO PELO REDEFINES ABAIXO.
019100*-----------------------------------------------------------------*
019200 01  WRK-CAP-TXT                  PIC X(003)  VALUE "000".
019300 01  WRK-CAP-NUM REDEFINES WRK-CAP-TXT
019400                                  PIC 9(003).
019500 77  WRK-CAP-LEN                  PIC 9(002)  COMP VALUE ZERO.
019600 77  WRK-CAP-POS                  PIC 9(002)  COMP VALUE ZERO.
019700*-----------------------------------------------------------------*
019800*    CONTADORES DE VIRGULA USADOS NA VALIDACAO DO CABECALHO DOS
019900*    ARQUIVOS CSV DE ENTRADA (REQUISITO "COLUNA OBRIGATORIA
020000*    AUSENTE NO CABECALHO" - VER 0230 E 0330).
020100*-----------------------------------------------------------------*
020200 77  WRK-QT-VIRG-PROJ             PIC 9(002)  COMP VALUE ZERO.    RQ-0602
020300 77  WRK-QT-VIRG-ALU              PIC 9(002)  COMP VALUE ZERO.    RQ-0602
020400 77  WRK-MIN-VIRG-PROJ            PIC 9(002)  COMP VALUE 2.       RQ-0602
020500 77  WRK-MIN-VIRG-ALU             PIC 9(002)  COMP VALUE 9.       RQ-0602
020600*-----------------------------------------------------------------*
020700*    TOKENS DE HORARIO DO CANDIDATO, EXTRAIDOS DO CAMPO HORARIOS
020800*    PELO UNSTRING (ATE 10 FAIXAS DE HORARIO POR ALUNO).
020900*-----------------------------------------------------------------*
021000 01  WRK-AREA-SLOT-CAND.
021100     05 WRK-SLOT-CAND OCCURS 10 TIMES
021200                                  PIC X(010)  VALUE SPACES.
021300     05 FILLER                    PIC X(010)  VALUE SPACES.
021400*-----------------------------------------------------------------*
021500*    TABELA DE ALUNOS CARREGADA EM MEMORIA (ENTRADA COMPLETA)
021600*-----------------------------------------------------------------*
021700 01  TABELA-ALUNOS.
021800     05 TB-ALU OCCURS 300 TIMES INDEXED BY IX-TBAL.
021900        10 AL-NOME                PIC X(020)  VALUE SPACES.
022000        10 AL-NACIONALIDADE       PIC X(015)  VALUE SPACES.
022100        10 AL-FORMACAO            PIC X(015)  VALUE SPACES.
022200        10 AL-HORARIOS            PIC X(040)  VALUE SPACES.
022300        10 AL-PREF-GRUPO.
022400           15 AL-PREF1            PIC X(020)  VALUE SPACES.
022500           15 AL-PREF2            PIC X(020)  VALUE SPACES.
022600           15 AL-PREF3            PIC X(020)  VALUE SPACES.
022700           15 AL-PREF4            PIC X(020)  VALUE SPACES.
022800           15 AL-PREF5            PIC X(020)  VALUE SPACES.
022900        10 AL-PREF-TAB REDEFINES AL-PREF-GRUPO.
023000           15 AL-PREF-ITEM OCCURS 5 TIMES
023100                                  PIC X(020).
023200        10 AL-TIPO-EMPRESA        PIC X(010)  VALUE SPACES.
023300        10 AL-PROJETO-ATUAL       PIC X(020)  VALUE SPACES.
023400        10 AL-STATUS-ALOC         PIC X(001)  VALUE "N".
023500           88 AL-NAO-ALOCADO                  VALUE "N".
023600           88 AL-ALOCADO                       VALUE "S".
023700           88 AL-DEFINITIVO-FORA               VALUE "X".
023800        10 FILLER                 PIC X(010)  VALUE SPACES.
023900*-----------------------------------------------------------------*
024000*    TABELA DE PROJETOS CARREGADA EM MEMORIA (CATALOGO COMPLETO)
024100*-----------------------------------------------------------------*
024200 01  TABELA-PROJETOS.
024300     05 TB-PRJ OCCURS 60 TIMES INDEXED BY IX-TBPJ.
024400        10 PJ-NOME                PIC X(020)  VALUE SPACES.
024500        10 PJ-TIPO                PIC X(010)  VALUE SPACES.
024600        10 PJ-CAPACIDADE          PIC 9(003)  COMP VALUE ZERO.
024700        10 PJ-QT-MEMBROS          PIC 9(003)  COMP VALUE ZERO.
024800        10 PJ-STATUS-VIAVEL       PIC X(001)  VALUE "S".
024900           88 PJ-VIAVEL                       VALUE "S".
025000           88 PJ-DESCARTADO                   VALUE "N".
025100        10 PJ-MEMBRO-IDX OCCURS 60 TIMES
025200                                  PIC 9(004)  COMP VALUE ZERO.
025300        10 PJ-QT-SLOTS            PIC 9(002)  COMP VALUE ZERO.
025400        10 PJ-SLOT OCCURS 15 TIMES
025500                                  PIC X(010)  VALUE SPACES.
025600        10 FILLER                 PIC X(010)  VALUE SPACES.
025700*-----------------------------------------------------------------*
025800*    AREA DE SWAP USADA NA ORDENACAO DE PROJETOS (BOLHA SIMPLES)
025900*-----------------------------------------------------------------*
026000 01  WRK-PRJ-TEMP.
026100     05 WT-NOME                   PIC X(020)  VALUE SPACES.
026200     05 WT-TIPO                   PIC X(010)  VALUE SPACES.
026300     05 WT-CAPACIDADE             PIC 9(003)  COMP VALUE ZERO.
026400     05 WT-QT-MEMBROS             PIC 9(003)  COMP VALUE ZERO.
026500     05 WT-STATUS-VIAVEL          PIC X(001)  VALUE SPACES.
026600     05 WT-MEMBRO-IDX OCCURS 60 TIMES
026700                                  PIC 9(004)  COMP VALUE ZERO.
026800     05 WT-QT-SLOTS               PIC 9(002)  COMP VALUE ZERO.
026900     05 WT-SLOT OCCURS 15 TIMES
027000                                  PIC X(010)  VALUE SPACES.
027100     05 FILLER                    PIC X(010)  VALUE SPACES.
027200*-----------------------------------------------------------------*
027300*    ORDEM EMBARALHADA DE PROCESSAMENTO DOS ALUNOS (SEMENTE 42)
027400*-----------------------------------------------------------------*
027500 01  TABELA-ORDEM.
027600     05 TB-ORDEM OCCURS 300 TIMES
027700                                  PIC 9(004)  COMP VALUE ZERO.
027800     05 FILLER                    PIC X(004)  VALUE SPACES.
027900*-----------------------------------------------------------------*
028000*    FILA DE ALUNOS DESCARTADOS DE PROJETOS INVIAVEIS (PASSO 3)
028100*-----------------------------------------------------------------*
028200 01  TABELA-DESCARTADOS.
028300     05 TB-DESCARTADOS OCCURS 300 TIMES
028400                                  PIC 9(004)  COMP VALUE ZERO.
028500     05 FILLER                    PIC X(004)  VALUE SPACES.
028600*-----------------------------------------------------------------*
028700*    LISTA FINAL DE ALUNOS NAO ALOCADOS
028800*-----------------------------------------------------------------*
028900 01  TABELA-NALOC.
029000     05 TB-NALOC OCCURS 300 TIMES
029100                                  PIC 9(004)  COMP VALUE ZERO.
029200     05 FILLER                    PIC X(004)  VALUE SPACES.
029300*-----------------------------------------------------------------*
029400*    CONTADORES DE EQUIDADE DE COLOCACAO, NA ORDEM DA TABELA
029500*    WRK-CATEG-NOME DO BOOKJUS (PREF1..PREF5, REALOCADO,
029600*    NAO-ALOCADO, TYPEMATCH).
029700*-----------------------------------------------------------------*
029800 01  TABELA-CONTADORES.
029900     05 WRK-CONTADOR OCCURS 8 TIMES
030000                                  PIC 9(004)  COMP VALUE ZERO.
030100     05 FILLER                    PIC X(004)  VALUE SPACES.
030200 77  WRK-I                        PIC 9(004)  COMP VALUE ZERO.
030300 77  WRK-DIVISOR                  PIC 9(006)  COMP VALUE ZERO.
030400*-----------------------------------------------------------------*
030500*    PREFERENCIA DO ALUNO RE-DERIVADA NO MOMENTO DE GRAVAR A
030600*    EQUIPE (NAO E GUARDADA NO MOMENTO DA ALOCACAO).
030700*-----------------------------------------------------------------*
030800 77  WRK-RANK-TXT                 PIC X(010)  VALUE SPACES.
030900*-----------------------------------------------------------------*
031000*    PONTEIROS DE MONTAGEM DAS LISTAS JUNTADAS DO RESUMOEQ
031100*-----------------------------------------------------------------*
031200 77  WRK-PTR-NAC                  PIC 9(004)  COMP VALUE 1.
031300 77  WRK-PTR-FORM                 PIC 9(004)  COMP VALUE 1.
031400 77  WRK-PTR-HOR                  PIC 9(004)  COMP VALUE 1.
031500 77  WRK-PERC-CALC               PIC 9(003)V9(001) COMP VALUE ZERO.RQ-0602
031600*-----------------------------------------------------------------*
031700 COPY "#BOOKERR".
031800*-----------------------------------------------------------------*
031900 PROCEDURE DIVISION.
032000*=================================================================*
032100*    0000-PRINCIPAL
032200*    PARAGRAFO DE CONTROLE GERAL DA ROTINA DE ALOCACAO.
032300*=================================================================*
032400 0000-PRINCIPAL.
032500     PERFORM 0100-ABRIR-ARQUIVOS.
032600     PERFORM 0200-CARREGAR-PROJETOS.
032700     PERFORM 0300-CARREGAR-ALUNOS.
032800     PERFORM 0350-VALIDAR-ENTRADA.
032900     PERFORM 0400-EMBARALHAR-ORDEM.
033000     DISPLAY "INICIANDO PASSOS DE PREFERENCIA...".
033100     PERFORM 0500-PASSOS-PREFERENCIA.
033200     PERFORM 0550-DESCARTAR-INVIAVEIS.
033300     PERFORM 0600-REALOCAR-DESCARTADOS.
033400     PERFORM 0650-BALANCEAMENTO-FINAL.
033500     PERFORM 0700-ORDENAR-PROJETOS.
033600     PERFORM 0750-GRAVAR-EQUIPES.
033700     PERFORM 0780-GRAVAR-RESUMOEQ.
033800     PERFORM 0800-GRAVAR-EQUIDADE.
033900     PERFORM 0850-GRAVAR-NALOCADOS.
034000     PERFORM 0880-ENCERRAR-ARQUIVOS.
034100     DISPLAY "ALOCACAO CONCLUIDA - ARQUIVOS EQUIPES, RESUMOEQ, "
034200         "EQUIDADE E NALOCADO (SE HOUVER) FORAM GRAVADOS.".
034300     STOP RUN.
034400*=================================================================*
034500*    0100-ABRIR-ARQUIVOS
034600*    ABRE OS ARQUIVOS DE ENTRADA E DE SAIDA FIXOS.  O ARQUIVO
034700*    NALOCADO SO E ABERTO MAIS ADIANTE, SE HOUVER NECESSIDADE.
034800*=================================================================*
034900 0100-ABRIR-ARQUIVOS                     SECTION.
035000*----------------------------------------------------------------*
035100     OPEN INPUT ALUNOS.
035200     IF FS-ALUNOS NOT = "00"
035300        MOVE WRK-NAO-ACHOU TO WRK-DESCRICAO-ERRO
035400        MOVE FS-ALUNOS     TO WRK-STATUS-ERRO
035500        MOVE "ALUNOS"      TO WRK-ARQUIVO-ERRO
035600        PERFORM 9999-TRATA-ERRO
035700     END-IF.
035800     OPEN INPUT PROJETOS.
035900     IF FS-PROJETOS NOT = "00"
036000        MOVE WRK-NAO-ACHOU TO WRK-DESCRICAO-ERRO
036100        MOVE FS-PROJETOS   TO WRK-STATUS-ERRO
036200        MOVE "PROJETOS"    TO WRK-ARQUIVO-ERRO
036300        PERFORM 9999-TRATA-ERRO
036400     END-IF.
036500     OPEN OUTPUT EQUIPES.
036600     OPEN OUTPUT RESUMOEQ.
036700     OPEN OUTPUT EQUIDADE.
036800     MOVE "0" TO WRK-CAP-TXT.
036900 0100-ABRIR-ARQUIVOS-FIM.                EXIT.
037000*=================================================================*
037100*    0200-CARREGAR-PROJETOS
037200*    LE O CATALOGO DE PROJETOS, VALIDA E DESCARTA A LINHA DE
037300*    CABECALHO (02/05/1991 - ERA LIDA COMO SE FOSSE UM PROJETO    RQ-0602
037400*    DE VERDADE; CORRIGIDO) E MONTA A TABELA-PROJETOS EM MEMORIA. RQ-0602
037500*=================================================================*
037600 0200-CARREGAR-PROJETOS                  SECTION.
037700*----------------------------------------------------------------*
037800     READ PROJETOS
037900         AT END MOVE "S" TO SW-FIM-PROJETOS
038000     END-READ.
038100     IF NOT FIM-PROJETOS                                          RQ-0602
038200        PERFORM 0230-VALIDAR-CABECALHO-PROJETO                    RQ-0602
038300        READ PROJETOS                                             RQ-0602
038400            AT END MOVE "S" TO SW-FIM-PROJETOS                    RQ-0602
038500        END-READ                                                  RQ-0602
038600     END-IF.                                                      RQ-0602
038700     PERFORM 0210-LER-PROJETOS
038800         UNTIL FIM-PROJETOS.
038900 0200-CARREGAR-PROJETOS-FIM.             EXIT.
039000*-----------------------------------------------------------------*
039100 0210-LER-PROJETOS                       SECTION.
039200*----------------------------------------------------------------*
039300     ADD 1 TO WRK-QT-PROJETOS.
039400     PERFORM 0220-QUEBRAR-LINHA-PROJETO.
039500     MOVE WRK-PRJ-NOME       TO PJ-NOME (WRK-QT-PROJETOS).
039600     MOVE WRK-PRJ-TIPO       TO PJ-TIPO (WRK-QT-PROJETOS).
039700     MOVE WRK-CAP-NUM        TO PJ-CAPACIDADE (WRK-QT-PROJETOS).
039800     SET PJ-VIAVEL (WRK-QT-PROJETOS) TO TRUE.
039900     ADD PJ-CAPACIDADE (WRK-QT-PROJETOS) TO WRK-TOT-CAPACIDADE.
040000     READ PROJETOS
040100         AT END MOVE "S" TO SW-FIM-PROJETOS
040200     END-READ.
040300 0210-LER-PROJETOS-FIM.                  EXIT.
040400*-----------------------------------------------------------------*
040500*    0220-QUEBRAR-LINHA-PROJETO
040600*    QUEBRA O REGISTRO CSV EM NOME, TIPO E CAPACIDADE.  A
040700*    CAPACIDADE VEM COMO TEXTO E E AJUSTADA A DIREITA COM ZEROS
040800*    PARA PODER SER LIDA PELO REDEFINES WRK-CAP-NUM.
040900*-----------------------------------------------------------------*
041000 0220-QUEBRAR-LINHA-PROJETO              SECTION.
041100*----------------------------------------------------------------*
041200     UNSTRING REG-PROJETOS DELIMITED BY ","
041300         INTO WRK-PRJ-NOME
041400              WRK-PRJ-TIPO
041500              WRK-PRJ-CAPACIDADE-AL
041600     END-UNSTRING.
041700     MOVE "000" TO WRK-CAP-TXT.
041800     MOVE ZERO  TO WRK-CAP-LEN.
041900     INSPECT WRK-PRJ-CAPACIDADE-AL
042000         TALLYING WRK-CAP-LEN FOR CHARACTERS BEFORE SPACE.
042100     IF WRK-CAP-LEN > 0 AND WRK-CAP-LEN < 4
042200        COMPUTE WRK-CAP-POS = 4 - WRK-CAP-LEN
042300        IF WRK-PRJ-CAPACIDADE-AL (1:1) IS NUMERIC
042400           MOVE WRK-PRJ-CAPACIDADE-AL (1:WRK-CAP-LEN)
042500                TO WRK-CAP-TXT (WRK-CAP-POS:WRK-CAP-LEN)
042600        END-IF
042700     END-IF.
042800 0220-QUEBRAR-LINHA-PROJETO-FIM.         EXIT.
042900*-----------------------------------------------------------------*
043000*    0230-VALIDAR-CABECALHO-PROJETO
043100*    CONFERE SE A LINHA DE CABECALHO DO CSV DE PROJETOS TRAZ AS
043200*    3 COLUNAS ESPERADAS (NOME,TIPO,CAPACIDADE).  SE FALTAR
043300*    COLUNA, ENCERRA O JOB COM A MENSAGEM PADRAO DE CABECALHO
043400*    INCOMPLETO EM VEZ DE DEIXAR O REGISTRO VIRAR UM "PROJETO
043500*    FANTASMA" NA TABELA-PROJETOS.
043600*-----------------------------------------------------------------*
043700 0230-VALIDAR-CABECALHO-PROJETO          SECTION.                 RQ-0602
043800*----------------------------------------------------------------*
043900     MOVE ZERO TO WRK-QT-VIRG-PROJ.                               RQ-0602
044000     INSPECT REG-PROJETOS                                         RQ-0602
044100         TALLYING WRK-QT-VIRG-PROJ FOR ALL ",".                   RQ-0602
044200     IF WRK-QT-VIRG-PROJ < WRK-MIN-VIRG-PROJ                      RQ-0602
044300        MOVE WRK-ERRO-COLUNA TO WRK-DESCRICAO-ERRO                RQ-0602
044400        MOVE "PROJETOS"      TO WRK-ARQUIVO-ERRO                  RQ-0602
044500        PERFORM 9999-TRATA-ERRO                                   RQ-0602
044600     END-IF.                                                      RQ-0602
044700 0230-VALIDAR-CABECALHO-PROJETO-FIM.     EXIT.                    RQ-0602
044800*-----------------------------------------------------------------*
044900*    0300-CARREGAR-ALUNOS
045000*    LE O CADASTRO DE PREFERENCIAS, VALIDA E DESCARTA A LINHA DE
045100*    CABECALHO (02/05/1991 - ERA LIDA COMO SE FOSSE UM ALUNO DE
045200*    VERDADE; CORRIGIDO) E MONTA A TABELA-ALUNOS EM MEMORIA.
045300*-----------------------------------------------------------------*
045400 0300-CARREGAR-ALUNOS                    SECTION.
045500*----------------------------------------------------------------*
045600     READ ALUNOS
045700         AT END MOVE "S" TO SW-FIM-ALUNOS
045800     END-READ.
045900     IF NOT FIM-ALUNOS                                            RQ-0602
046000        PERFORM 0330-VALIDAR-CABECALHO-ALUNO                      RQ-0602
046100        READ ALUNOS                                               RQ-0602
046200            AT END MOVE "S" TO SW-FIM-ALUNOS                      RQ-0602
046300        END-READ                                                  RQ-0602
046400     END-IF.                                                      RQ-0602
046500     PERFORM 0310-LER-ALUNOS
046600         UNTIL FIM-ALUNOS.
046700 0300-CARREGAR-ALUNOS-FIM.               EXIT.
046800*-----------------------------------------------------------------*
046900 0310-LER-ALUNOS                         SECTION.
047000*----------------------------------------------------------------*
047100     ADD 1 TO WRK-QT-ALUNOS.
047200     PERFORM 0320-QUEBRAR-LINHA-ALUNO.
047300     MOVE WRK-ALU-NOME          TO AL-NOME (WRK-QT-ALUNOS).
047400     MOVE WRK-ALU-NACIONALIDADE TO AL-NACIONALIDADE (WRK-QT-ALUNOS).
047500     MOVE WRK-ALU-FORMACAO      TO AL-FORMACAO (WRK-QT-ALUNOS).
047600     MOVE WRK-ALU-HORARIOS      TO AL-HORARIOS (WRK-QT-ALUNOS).
047700     MOVE WRK-ALU-PREFERE (1)   TO AL-PREF1 (WRK-QT-ALUNOS).
047800     MOVE WRK-ALU-PREFERE (2)   TO AL-PREF2 (WRK-QT-ALUNOS).
047900     MOVE WRK-ALU-PREFERE (3)   TO AL-PREF3 (WRK-QT-ALUNOS).
048000     MOVE WRK-ALU-PREFERE (4)   TO AL-PREF4 (WRK-QT-ALUNOS).
048100     MOVE WRK-ALU-PREFERE (5)   TO AL-PREF5 (WRK-QT-ALUNOS).
048200     MOVE WRK-ALU-TIPO-EMPRESA  TO AL-TIPO-EMPRESA (WRK-QT-ALUNOS).
048300     SET AL-NAO-ALOCADO (WRK-QT-ALUNOS) TO TRUE.
048400     READ ALUNOS
048500         AT END MOVE "S" TO SW-FIM-ALUNOS
048600     END-READ.
048700 0310-LER-ALUNOS-FIM.                    EXIT.
048800*-----------------------------------------------------------------*
048900 0320-QUEBRAR-LINHA-ALUNO                SECTION.
049000*----------------------------------------------------------------*
049100     UNSTRING REG-ALUNOS DELIMITED BY ","
049200         INTO WRK-ALU-NOME
049300              WRK-ALU-NACIONALIDADE
049400              WRK-ALU-FORMACAO
049500              WRK-ALU-HORARIOS
049600              WRK-ALU-PREFERE (1)
049700              WRK-ALU-PREFERE (2)
049800              WRK-ALU-PREFERE (3)
049900              WRK-ALU-PREFERE (4)
050000              WRK-ALU-PREFERE (5)
050100              WRK-ALU-TIPO-EMPRESA
050200     END-UNSTRING.
050300 0320-QUEBRAR-LINHA-ALUNO-FIM.           EXIT.
050400*-----------------------------------------------------------------*
050500*    0330-VALIDAR-CABECALHO-ALUNO
050600*    CONFERE SE A LINHA DE CABECALHO DO CSV DE PREFERENCIAS TRAZ
050700*    AS 10 COLUNAS ESPERADAS (NOME, NACIONALIDADE, FORMACAO,
050800*    HORARIOS, 5 PREFERENCIAS E TIPO DE EMPRESA).  SE FALTAR
050900*    COLUNA, ENCERRA O JOB EM VEZ DE DEIXAR O REGISTRO VIRAR UM
051000*    "ALUNO FANTASMA" NA TABELA-ALUNOS.
051100*-----------------------------------------------------------------*
051200 0330-VALIDAR-CABECALHO-ALUNO            SECTION.                 RQ-0602
051300*----------------------------------------------------------------*
051400     MOVE ZERO TO WRK-QT-VIRG-ALU.                                RQ-0602
051500     INSPECT REG-ALUNOS                                           RQ-0602
051600         TALLYING WRK-QT-VIRG-ALU FOR ALL ",".                    RQ-0602
051700     IF WRK-QT-VIRG-ALU < WRK-MIN-VIRG-ALU                        RQ-0602
051800        MOVE WRK-ERRO-COLUNA TO WRK-DESCRICAO-ERRO                RQ-0602
051900        MOVE "ALUNOS"         TO WRK-ARQUIVO-ERRO                 RQ-0602
052000        PERFORM 9999-TRATA-ERRO                                   RQ-0602
052100     END-IF.                                                      RQ-0602
052200 0330-VALIDAR-CABECALHO-ALUNO-FIM.       EXIT.                    RQ-0602
052300*=================================================================*
052400*    0350-VALIDAR-ENTRADA
052500*    VALIDA SE OS ARQUIVOS TEM CONTEUDO E SE A CAPACIDADE TOTAL
052600*    DOS PROJETOS E SUFICIENTE PARA O NUMERO DE ALUNOS LIDOS.
052700*=================================================================*
052800 0350-VALIDAR-ENTRADA                    SECTION.
052900*----------------------------------------------------------------*
053000     IF WRK-QT-PROJETOS = 0
053100        MOVE WRK-VAZIO     TO WRK-DESCRICAO-ERRO
053200        MOVE "PROJETOS"    TO WRK-ARQUIVO-ERRO
053300        PERFORM 9999-TRATA-ERRO
053400     END-IF.
053500     IF WRK-QT-ALUNOS = 0
053600        MOVE WRK-VAZIO     TO WRK-DESCRICAO-ERRO
053700        MOVE "ALUNOS"      TO WRK-ARQUIVO-ERRO
053800        PERFORM 9999-TRATA-ERRO
053900     END-IF.
054000     IF WRK-TOT-CAPACIDADE < WRK-QT-ALUNOS
054100        MOVE WRK-ERRO-CAPACIDADE TO WRK-DESCRICAO-ERRO
054200        DISPLAY "CAPACIDADE TOTAL.: " WRK-TOT-CAPACIDADE
054300        DISPLAY "QTDE DE ALUNOS...: " WRK-QT-ALUNOS
054400        MOVE "PROJETOS"    TO WRK-ARQUIVO-ERRO
054500        PERFORM 9999-TRATA-ERRO
054600     END-IF.
054700 0350-VALIDAR-ENTRADA-FIM.               EXIT.
054800*=================================================================*
054900*    0400-EMBARALHAR-ORDEM
055000*    MONTA A ORDEM DE PROCESSAMENTO DOS ALUNOS EMBARALHADA A
055100*    PARTIR DA SEMENTE 42, SUBSTITUINDO O GERADOR ALEATORIO DO
055200*    SISTEMA ORIGINAL (NAO HA FUNCAO INTRINSECA DE NUMERO
055300*    ALEATORIO NESTE COMPILADOR) POR UM GERADOR CONGRUENTE
055400*    LINEAR CASEIRO, COM TROCAS NO ESTILO FISHER-YATES.
055500*=================================================================*
055600 0400-EMBARALHAR-ORDEM                   SECTION.
055700*----------------------------------------------------------------*
055800     PERFORM 0401-INICIAR-ORDEM VARYING WRK-K FROM 1 BY 1
055900             UNTIL WRK-K > WRK-QT-ALUNOS.
056000     MOVE 42 TO WRK-SEED.
056100     PERFORM 0402-EMBARALHAR-PASSO VARYING WRK-K FROM WRK-QT-ALUNOS BY -1
056200             UNTIL WRK-K < 2.
056300 0400-EMBARALHAR-ORDEM-FIM.              EXIT.
056400*-----------------------------------------------------------------*
056500 0401-INICIAR-ORDEM                      SECTION.
056600*----------------------------------------------------------------*
056700     MOVE WRK-K TO TB-ORDEM (WRK-K).
056800 0401-INICIAR-ORDEM-FIM.                 EXIT.
056900*-----------------------------------------------------------------*
057000 0402-EMBARALHAR-PASSO                   SECTION.
057100*----------------------------------------------------------------*
057200     COMPUTE WRK-SEED = (WRK-SEED * 31 + 7).
057300     DIVIDE WRK-SEED BY 997 GIVING WRK-M
057400         REMAINDER WRK-SEED.
057500     DIVIDE WRK-SEED BY WRK-K GIVING WRK-Q
057600         REMAINDER WRK-J.
057700     ADD 1 TO WRK-J.
057800     MOVE TB-ORDEM (WRK-K)  TO WRK-TEMP-IDX.
057900     MOVE TB-ORDEM (WRK-J)  TO TB-ORDEM (WRK-K).
058000     MOVE WRK-TEMP-IDX      TO TB-ORDEM (WRK-J).
058100 0402-EMBARALHAR-PASSO-FIM.              EXIT.
058200*=================================================================*
058300*    0500-PASSOS-PREFERENCIA
058400*    PERCORRE AS CINCO FAIXAS DE PREFERENCIA (1 A 5) E, PARA CADA
058500*    UMA, PERCORRE OS ALUNOS NA ORDEM EMBARALHADA, ALOCANDO OS
058600*    QUE AINDA ESTAO SEM EQUIPE E QUE PASSAM NA ELEGIBILIDADE.
058700*=================================================================*
058800 0500-PASSOS-PREFERENCIA                 SECTION.
058900*----------------------------------------------------------------*
059000     PERFORM 0505-PASSO-DE-UMA-PREFERENCIA VARYING WRK-RANK FROM 1 BY 1
059100             UNTIL WRK-RANK > 5.
059200 0500-PASSOS-PREFERENCIA-FIM.            EXIT.
059300*-----------------------------------------------------------------*
059400 0505-PASSO-DE-UMA-PREFERENCIA           SECTION.
059500*----------------------------------------------------------------*
059600     PERFORM 0507-PROCESSAR-ALUNO-ORDEM VARYING WRK-K FROM 1 BY 1
059700             UNTIL WRK-K > WRK-QT-ALUNOS.
059800 0505-PASSO-DE-UMA-PREFERENCIA-FIM.      EXIT.
059900*-----------------------------------------------------------------*
060000 0507-PROCESSAR-ALUNO-ORDEM              SECTION.
060100*----------------------------------------------------------------*
060200     MOVE TB-ORDEM (WRK-K) TO WRK-IX-AL.
060300     IF AL-NAO-ALOCADO (WRK-IX-AL)
060400        PERFORM 0506-TENTAR-PREFERENCIA-ATUAL
060500     END-IF.
060600 0507-PROCESSAR-ALUNO-ORDEM-FIM.         EXIT.
060700*-----------------------------------------------------------------*
060800 0506-TENTAR-PREFERENCIA-ATUAL           SECTION.
060900*----------------------------------------------------------------*
061000     MOVE AL-PREF-ITEM (WRK-IX-AL, WRK-RANK) TO WRK-NOME-BUSCA.
061100     PERFORM 0510-LOCALIZAR-PROJETO.
061200     IF PROJETO-ACHADO
061300        PERFORM 0910-VERIFICAR-ELEGIBILIDADE
061400        IF ELEGIVEL
061500           PERFORM 0520-EFETIVAR-ALOCACAO
061600        END-IF
061700     END-IF.
061800 0506-TENTAR-PREFERENCIA-ATUAL-FIM.      EXIT.
061900*=================================================================*
062000*    0510-LOCALIZAR-PROJETO
062100*    PROCURA NA TABELA-PROJETOS O PROJETO CUJO NOME ESTA EM
062200*    WRK-NOME-BUSCA.  NOMES DESCONHECIDOS SAO APENAS IGNORADOS
062300*    (NAO SAO ERRO), CONFORME A REGRA DE ELEGIBILIDADE.
062400*=================================================================*
062500 0510-LOCALIZAR-PROJETO                  SECTION.
062600*----------------------------------------------------------------*
062700     SET PROJETO-ACHADO TO FALSE.
062800     MOVE ZERO TO WRK-IX-PJ-ACHADO.
062900     IF WRK-NOME-BUSCA NOT = SPACES
063000        PERFORM 0511-COMPARAR-PROJETO VARYING WRK-IX-PJ FROM 1 BY 1
063100                UNTIL WRK-IX-PJ > WRK-QT-PROJETOS
063200                   OR PROJETO-ACHADO
063300     END-IF.
063400 0510-LOCALIZAR-PROJETO-FIM.             EXIT.
063500*-----------------------------------------------------------------*
063600 0511-COMPARAR-PROJETO                   SECTION.
063700*----------------------------------------------------------------*
063800     IF PJ-NOME (WRK-IX-PJ) = WRK-NOME-BUSCA
063900        MOVE WRK-IX-PJ TO WRK-IX-PJ-ACHADO
064000        SET PROJETO-ACHADO TO TRUE
064100     END-IF.
064200 0511-COMPARAR-PROJETO-FIM.              EXIT.
064300*=================================================================*
064400*    0520-EFETIVAR-ALOCACAO
064500*    EFETIVA A ENTRADA DO ALUNO WRK-IX-AL NO PROJETO
064600*    WRK-IX-PJ-ACHADO: ATUALIZA A LISTA DE MEMBROS, A INTERSECCAO
064700*    DE HORARIOS DO PROJETO E O STATUS DO ALUNO.
064800*=================================================================*
064900 0520-EFETIVAR-ALOCACAO                  SECTION.
065000*----------------------------------------------------------------*
065100     ADD 1 TO PJ-QT-MEMBROS (WRK-IX-PJ-ACHADO).
065200     MOVE WRK-IX-AL
065300         TO PJ-MEMBRO-IDX (WRK-IX-PJ-ACHADO,
065400                            PJ-QT-MEMBROS (WRK-IX-PJ-ACHADO)).
065500     PERFORM 0942-ATUALIZAR-INTERSECCAO.
065600     SET AL-ALOCADO (WRK-IX-AL) TO TRUE.
065700     MOVE PJ-NOME (WRK-IX-PJ-ACHADO) TO AL-PROJETO-ATUAL (WRK-IX-AL).
065800     DISPLAY "ALUNO " AL-NOME (WRK-IX-AL) " ALOCADO AO PROJETO "
065900         PJ-NOME (WRK-IX-PJ-ACHADO).
066000 0520-EFETIVAR-ALOCACAO-FIM.             EXIT.
066100*=================================================================*
066200*    0910-VERIFICAR-ELEGIBILIDADE
066300*    CONFERE AS CINCO CONDICOES DE ELEGIBILIDADE PARA O ALUNO
066400*    WRK-IX-AL ENTRAR NO PROJETO WRK-IX-PJ-ACHADO: PROJETO
066500*    VIAVEL, VAGA LIVRE, TETO DE NACIONALIDADE, TETO DE FORMACAO
066600*    E INTERSECCAO MINIMA DE HORARIOS.
066700*=================================================================*
066800 0910-VERIFICAR-ELEGIBILIDADE            SECTION.
066900*----------------------------------------------------------------*
067000     SET NAO-ELEGIVEL TO TRUE.
067100     IF PJ-DESCARTADO (WRK-IX-PJ-ACHADO)
067200        GO TO 0910-VERIFICAR-ELEGIBILIDADE-FIM
067300     END-IF.
067400     IF NOT (PJ-QT-MEMBROS (WRK-IX-PJ-ACHADO)
067500                 < PJ-CAPACIDADE (WRK-IX-PJ-ACHADO))
067600        GO TO 0910-VERIFICAR-ELEGIBILIDADE-FIM
067700     END-IF.
067800     PERFORM 0920-VERIF-NACIONALIDADE.
067900     IF WRK-QT-NACIONAL NOT < 2
068000        GO TO 0910-VERIFICAR-ELEGIBILIDADE-FIM
068100     END-IF.
068200     PERFORM 0930-VERIF-FORMACAO.
068300     IF WRK-QT-FORMACAO NOT < 2
068400        GO TO 0910-VERIFICAR-ELEGIBILIDADE-FIM
068500     END-IF.
068600     PERFORM 0941-QUEBRAR-HORARIOS-ALUNO.
068700     PERFORM 0940-VERIF-HORARIOS.
068800     IF WRK-QT-MATCH-SLOTS < 2 AND PJ-QT-MEMBROS (WRK-IX-PJ-ACHADO) > 0
068900        GO TO 0910-VERIFICAR-ELEGIBILIDADE-FIM
069000     END-IF.
069100     SET ELEGIVEL TO TRUE.
069200 0910-VERIFICAR-ELEGIBILIDADE-FIM.       EXIT.
069300*-----------------------------------------------------------------*
069400 0920-VERIF-NACIONALIDADE                SECTION.                 RQ-0255
069500*----------------------------------------------------------------*
069600     MOVE ZERO TO WRK-QT-NACIONAL.
069700     PERFORM 0921-COMPARAR-NACIONALIDADE VARYING WRK-M FROM 1 BY 1
069800             UNTIL WRK-M > PJ-QT-MEMBROS (WRK-IX-PJ-ACHADO).
069900 0920-VERIF-NACIONALIDADE-FIM.           EXIT.
070000*-----------------------------------------------------------------*
070100 0921-COMPARAR-NACIONALIDADE             SECTION.
070200*----------------------------------------------------------------*
070300     MOVE PJ-MEMBRO-IDX (WRK-IX-PJ-ACHADO, WRK-M) TO WRK-TEMP-IDX.
070400     IF AL-NACIONALIDADE (WRK-TEMP-IDX)
070500            = AL-NACIONALIDADE (WRK-IX-AL)
070600        ADD 1 TO WRK-QT-NACIONAL
070700     END-IF.
070800 0921-COMPARAR-NACIONALIDADE-FIM.        EXIT.
070900*-----------------------------------------------------------------*
071000 0930-VERIF-FORMACAO                     SECTION.                 RQ-0255
071100*----------------------------------------------------------------*
071200     MOVE ZERO TO WRK-QT-FORMACAO.
071300     PERFORM 0931-COMPARAR-FORMACAO VARYING WRK-M FROM 1 BY 1
071400             UNTIL WRK-M > PJ-QT-MEMBROS (WRK-IX-PJ-ACHADO).
071500 0930-VERIF-FORMACAO-FIM.                EXIT.
071600*-----------------------------------------------------------------*
071700 0931-COMPARAR-FORMACAO                  SECTION.
071800*----------------------------------------------------------------*
071900     MOVE PJ-MEMBRO-IDX (WRK-IX-PJ-ACHADO, WRK-M) TO WRK-TEMP-IDX.
072000     IF AL-FORMACAO (WRK-TEMP-IDX) = AL-FORMACAO (WRK-IX-AL)
072100        ADD 1 TO WRK-QT-FORMACAO
072200     END-IF.
072300 0931-COMPARAR-FORMACAO-FIM.             EXIT.
072400*=================================================================*
072500*    0940-VERIF-HORARIOS
072600*    CONTA QUANTOS TOKENS DE HORARIO DO PROJETO (INTERSECCAO
072700*    CORRENTE DE TODOS OS MEMBROS) TAMBEM APARECEM NOS TOKENS DO
072800*    CANDIDATO, JA QUEBRADOS EM WRK-SLOT-CAND POR 0941.
072900*=================================================================*
073000 0940-VERIF-HORARIOS                     SECTION.
073100*----------------------------------------------------------------*
073200     MOVE ZERO TO WRK-QT-MATCH-SLOTS.
073300     IF PJ-QT-MEMBROS (WRK-IX-PJ-ACHADO) = 0
073400        MOVE 99 TO WRK-QT-MATCH-SLOTS
073500        GO TO 0940-VERIF-HORARIOS-FIM
073600     END-IF.
073700     PERFORM 0943-VERIF-HORARIOS-LINHA VARYING WRK-M FROM 1 BY 1
073800             UNTIL WRK-M > PJ-QT-SLOTS (WRK-IX-PJ-ACHADO).
073900 0940-VERIF-HORARIOS-FIM.                EXIT.
074000*-----------------------------------------------------------------*
074100 0943-VERIF-HORARIOS-LINHA               SECTION.
074200*----------------------------------------------------------------*
074300     PERFORM 0944-COMPARAR-SLOT VARYING WRK-N FROM 1 BY 1
074400             UNTIL WRK-N > WRK-QT-SLOT-CAND.
074500 0943-VERIF-HORARIOS-LINHA-FIM.          EXIT.
074600*-----------------------------------------------------------------*
074700 0944-COMPARAR-SLOT                      SECTION.
074800*----------------------------------------------------------------*
074900     IF PJ-SLOT (WRK-IX-PJ-ACHADO, WRK-M) = WRK-SLOT-CAND (WRK-N)
075000        ADD 1 TO WRK-QT-MATCH-SLOTS
075100     END-IF.
075200 0944-COMPARAR-SLOT-FIM.                 EXIT.
075300*=================================================================*
075400*    0941-QUEBRAR-HORARIOS-ALUNO
075500*    QUEBRA AL-HORARIOS DO CANDIDATO EM TOKENS SEPARADOS POR
075600*    VIRGULA, PARA USO NA VERIFICACAO E NA ATUALIZACAO DA
075700*    INTERSECCAO DO PROJETO.
075800*=================================================================*
075900 0941-QUEBRAR-HORARIOS-ALUNO             SECTION.
076000*----------------------------------------------------------------*
076100     MOVE SPACES TO WRK-AREA-SLOT-CAND.
076200     MOVE ZERO TO WRK-QT-SLOT-CAND.
076300     UNSTRING AL-HORARIOS (WRK-IX-AL) DELIMITED BY ","
076400         INTO WRK-SLOT-CAND (1) WRK-SLOT-CAND (2) WRK-SLOT-CAND (3)
076500              WRK-SLOT-CAND (4) WRK-SLOT-CAND (5) WRK-SLOT-CAND (6)
076600              WRK-SLOT-CAND (7) WRK-SLOT-CAND (8) WRK-SLOT-CAND (9)
076700              WRK-SLOT-CAND (10)
076800         TALLYING IN WRK-QT-SLOT-CAND
076900     END-UNSTRING.
077000 0941-QUEBRAR-HORARIOS-ALUNO-FIM.        EXIT.
077100*=================================================================*
077200*    0942-ATUALIZAR-INTERSECCAO
077300*    ATUALIZA O CONJUNTO DE HORARIOS-INTERSECCAO DO PROJETO APOS
077400*    O INGRESSO DE UM NOVO MEMBRO.  SE O PROJETO ESTAVA VAZIO, A
077500*    INTERSECCAO PASSA A SER O PROPRIO CONJUNTO DO CANDIDATO; DO
077600*    CONTRARIO, MANTEM SO OS TOKENS QUE TAMBEM ESTAO NO
077700*    CANDIDATO.
077800*=================================================================*
077900 0942-ATUALIZAR-INTERSECCAO              SECTION.                 RQ-0471
078000*----------------------------------------------------------------*
078100     IF PJ-QT-MEMBROS (WRK-IX-PJ-ACHADO) = 1
078200        MOVE ZERO TO PJ-QT-SLOTS (WRK-IX-PJ-ACHADO)
078300        PERFORM 0945-COPIAR-SLOT-CAND VARYING WRK-N FROM 1 BY 1
078400                UNTIL WRK-N > WRK-QT-SLOT-CAND
078500     ELSE
078600        MOVE ZERO TO WRK-QT-MATCH-SLOTS
078700        PERFORM 0946-INTERSECTAR-SLOT-LINHA VARYING WRK-M FROM 1 BY 1
078800                UNTIL WRK-M > PJ-QT-SLOTS (WRK-IX-PJ-ACHADO)
078900        MOVE WRK-QT-MATCH-SLOTS TO PJ-QT-SLOTS (WRK-IX-PJ-ACHADO)
079000     END-IF.
079100 0942-ATUALIZAR-INTERSECCAO-FIM.         EXIT.
079200*-----------------------------------------------------------------*
079300 0945-COPIAR-SLOT-CAND                   SECTION.
079400*----------------------------------------------------------------*
079500     ADD 1 TO PJ-QT-SLOTS (WRK-IX-PJ-ACHADO).
079600     MOVE WRK-SLOT-CAND (WRK-N)
079700         TO PJ-SLOT (WRK-IX-PJ-ACHADO,
079800                      PJ-QT-SLOTS (WRK-IX-PJ-ACHADO)).
079900 0945-COPIAR-SLOT-CAND-FIM.              EXIT.
080000*-----------------------------------------------------------------*
080100 0946-INTERSECTAR-SLOT-LINHA             SECTION.
080200*----------------------------------------------------------------*
080300     PERFORM 0947-INTERSECTAR-SLOT-COMPARA VARYING WRK-N FROM 1 BY 1
080400             UNTIL WRK-N > WRK-QT-SLOT-CAND.
080500 0946-INTERSECTAR-SLOT-LINHA-FIM.        EXIT.
080600*-----------------------------------------------------------------*
080700 0947-INTERSECTAR-SLOT-COMPARA           SECTION.
080800*----------------------------------------------------------------*
080900     IF PJ-SLOT (WRK-IX-PJ-ACHADO, WRK-M)
081000            = WRK-SLOT-CAND (WRK-N)
081100        ADD 1 TO WRK-QT-MATCH-SLOTS
081200        MOVE PJ-SLOT (WRK-IX-PJ-ACHADO, WRK-M)
081300            TO PJ-SLOT (WRK-IX-PJ-ACHADO, WRK-QT-MATCH-SLOTS)
081400     END-IF.
081500 0947-INTERSECTAR-SLOT-COMPARA-FIM.      EXIT.
081600*=================================================================*
081700*    0550-DESCARTAR-INVIAVEIS
081800*    APOS OS PASSOS DE PREFERENCIA, DESCARTA OS PROJETOS CUJO
081900*    NUMERO DE MEMBROS FICOU ABAIXO DE FLOOR(CAPACIDADE / 2) E
082000*    JUNTA SEUS MEMBROS NA FILA DE DESCARTADOS PARA REALOCACAO.
082100*    PROJETOS SEM NENHUM MEMBRO NAO SAO CONSIDERADOS (NUNCA
082200*    CHEGARAM A SER POVOADOS).
082300*=================================================================*
082400 0550-DESCARTAR-INVIAVEIS                SECTION.
082500*----------------------------------------------------------------*
082600     PERFORM 0551-AVALIAR-VIABILIDADE VARYING WRK-IX-PJ FROM 1 BY 1
082700             UNTIL WRK-IX-PJ > WRK-QT-PROJETOS.
082800 0550-DESCARTAR-INVIAVEIS-FIM.           EXIT.
082900*-----------------------------------------------------------------*
083000 0551-AVALIAR-VIABILIDADE                SECTION.                 RQ-0304
083100*----------------------------------------------------------------*
083200     IF PJ-QT-MEMBROS (WRK-IX-PJ) > 0
083300        COMPUTE WRK-LIMIAR-VIAVEL =
083400                PJ-CAPACIDADE (WRK-IX-PJ) / 2
083500        IF PJ-QT-MEMBROS (WRK-IX-PJ) < WRK-LIMIAR-VIAVEL
083600           PERFORM 0560-DESCARTAR-UM-PROJETO
083700        END-IF
083800     END-IF.
083900 0551-AVALIAR-VIABILIDADE-FIM.           EXIT.
084000*-----------------------------------------------------------------*
084100 0560-DESCARTAR-UM-PROJETO               SECTION.
084200*----------------------------------------------------------------*
084300     DISPLAY "PROJETO " PJ-NOME (WRK-IX-PJ)
084400         " DESCARTADO POR INVIABILIDADE - MEMBROS REALOCADOS.".
084500     SET PJ-DESCARTADO (WRK-IX-PJ) TO TRUE.
084600     PERFORM 0561-DESCARTAR-UM-MEMBRO VARYING WRK-M FROM 1 BY 1
084700             UNTIL WRK-M > PJ-QT-MEMBROS (WRK-IX-PJ).
084800     MOVE ZERO TO PJ-QT-MEMBROS (WRK-IX-PJ).
084900     MOVE ZERO TO PJ-QT-SLOTS (WRK-IX-PJ).
085000 0560-DESCARTAR-UM-PROJETO-FIM.          EXIT.
085100*-----------------------------------------------------------------*
085200 0561-DESCARTAR-UM-MEMBRO                SECTION.
085300*----------------------------------------------------------------*
085400     MOVE PJ-MEMBRO-IDX (WRK-IX-PJ, WRK-M) TO WRK-TEMP-IDX.
085500     ADD 1 TO WRK-QT-DESCARTADOS.
085600     MOVE WRK-TEMP-IDX TO TB-DESCARTADOS (WRK-QT-DESCARTADOS).
085700     SET AL-NAO-ALOCADO (WRK-TEMP-IDX) TO TRUE.
085800     MOVE SPACES TO AL-PROJETO-ATUAL (WRK-TEMP-IDX).
085900 0561-DESCARTAR-UM-MEMBRO-FIM.           EXIT.
086000*=================================================================*
086100*    0600-REALOCAR-DESCARTADOS
086200*    PARA CADA ALUNO DESCARTADO, NA ORDEM EM QUE FORAM
086300*    COLETADOS: (A) TENTA DE NOVO AS PREFERENCIAS 1 A 5, PULANDO
086400*    PROJETOS DESCARTADOS; (B) NA FALTA, TENTA O PRIMEIRO PROJETO
086500*    VIAVEL E ELEGIVEL DO CATALOGO CUJO TIPO BATE COM O TIPO DE
086600*    EMPRESA PREFERIDO DO ALUNO; (C) NA FALTA, VAI PARA A LISTA
086700*    DE NAO ALOCADOS.
086800*=================================================================*
086900 0600-REALOCAR-DESCARTADOS               SECTION.
087000*----------------------------------------------------------------*
087100     PERFORM 0601-REALOCAR-PASSO VARYING WRK-Q FROM 1 BY 1
087200             UNTIL WRK-Q > WRK-QT-DESCARTADOS.
087300 0600-REALOCAR-DESCARTADOS-FIM.          EXIT.
087400*-----------------------------------------------------------------*
087500 0601-REALOCAR-PASSO                     SECTION.
087600*----------------------------------------------------------------*
087700     MOVE TB-DESCARTADOS (WRK-Q) TO WRK-IX-AL.
087800     PERFORM 0610-REALOCAR-UM-DESCARTADO.
087900 0601-REALOCAR-PASSO-FIM.                EXIT.
088000*-----------------------------------------------------------------*
088100 0610-REALOCAR-UM-DESCARTADO             SECTION.
088200*----------------------------------------------------------------*
088300     PERFORM 0611-TENTAR-PREFERENCIA-REALOC VARYING WRK-RANK FROM 1 BY 1
088400             UNTIL WRK-RANK > 5 OR AL-ALOCADO (WRK-IX-AL).
088500     IF AL-NAO-ALOCADO (WRK-IX-AL)
088600        PERFORM 0620-TENTAR-TIPO-EMPRESA
088700     END-IF.
088800     IF AL-NAO-ALOCADO (WRK-IX-AL)
088900        ADD 1 TO WRK-QT-NALOC
089000        MOVE WRK-IX-AL TO TB-NALOC (WRK-QT-NALOC)
089100        SET AL-DEFINITIVO-FORA (WRK-IX-AL) TO TRUE
089200     END-IF.
089300 0610-REALOCAR-UM-DESCARTADO-FIM.        EXIT.
089400*-----------------------------------------------------------------*
089500 0611-TENTAR-PREFERENCIA-REALOC          SECTION.
089600*----------------------------------------------------------------*
089700     MOVE AL-PREF-ITEM (WRK-IX-AL, WRK-RANK) TO WRK-NOME-BUSCA.
089800     PERFORM 0510-LOCALIZAR-PROJETO.
089900     IF PROJETO-ACHADO
090000        PERFORM 0910-VERIFICAR-ELEGIBILIDADE
090100        IF ELEGIVEL
090200           PERFORM 0520-EFETIVAR-ALOCACAO
090300        END-IF
090400     END-IF.
090500 0611-TENTAR-PREFERENCIA-REALOC-FIM.     EXIT.
090600*=================================================================*
090700*    0620-TENTAR-TIPO-EMPRESA
090800*    PERCORRE O CATALOGO NA ORDEM DE LEITURA E ALOCA O ALUNO NO
090900*    PRIMEIRO PROJETO VIAVEL, ELEGIVEL, CUJO TIPO BATE COM O
091000*    TIPO DE EMPRESA PREFERIDO (ESCOLHA DETERMINISTICA - PRIMEIRO
091100*    DO CATALOGO - SUBSTITUINDO A ESCOLHA ALEATORIA DO SISTEMA
091200*    ORIGINAL).
091300*=================================================================*
091400 0620-TENTAR-TIPO-EMPRESA                SECTION.                 RQ-0358
091500*----------------------------------------------------------------*
091600     PERFORM 0621-AVALIAR-TIPO-EMPRESA VARYING WRK-IX-PJ FROM 1 BY 1
091700             UNTIL WRK-IX-PJ > WRK-QT-PROJETOS OR AL-ALOCADO (WRK-IX-AL).
091800 0620-TENTAR-TIPO-EMPRESA-FIM.           EXIT.
091900*-----------------------------------------------------------------*
092000 0621-AVALIAR-TIPO-EMPRESA               SECTION.
092100*----------------------------------------------------------------*
092200     IF PJ-TIPO (WRK-IX-PJ) = AL-TIPO-EMPRESA (WRK-IX-AL)
092300        MOVE WRK-IX-PJ TO WRK-IX-PJ-ACHADO
092400        PERFORM 0910-VERIFICAR-ELEGIBILIDADE
092500        IF ELEGIVEL
092600           PERFORM 0520-EFETIVAR-ALOCACAO
092700        END-IF
092800     END-IF.
092900 0621-AVALIAR-TIPO-EMPRESA-FIM.          EXIT.
093000*=================================================================*
093100*    0650-BALANCEAMENTO-FINAL
093200*    TRATA OS ALUNOS QUE NUNCA FORAM TOCADOS PELOS PASSOS
093300*    ANTERIORES (STATUS AINDA "N") - OU SEJA, NUNCA CHEGARAM A
093400*    SER ALOCADOS NEM FORAM DESCARTADOS DE UM PROJETO.  TENTA O
093500*    TIPO DE EMPRESA PREFERIDO; NA FALTA, VAI PARA NAO ALOCADOS.
093600*=================================================================*
093700 0650-BALANCEAMENTO-FINAL                SECTION.
093800*----------------------------------------------------------------*
093900     PERFORM 0651-BALANCEAR-UM-ALUNO VARYING WRK-IX-AL FROM 1 BY 1
094000             UNTIL WRK-IX-AL > WRK-QT-ALUNOS.
094100 0650-BALANCEAMENTO-FINAL-FIM.           EXIT.
094200*-----------------------------------------------------------------*
094300 0651-BALANCEAR-UM-ALUNO                 SECTION.
094400*----------------------------------------------------------------*
094500     IF AL-NAO-ALOCADO (WRK-IX-AL)
094600        PERFORM 0620-TENTAR-TIPO-EMPRESA
094700        IF AL-NAO-ALOCADO (WRK-IX-AL)
094800           ADD 1 TO WRK-QT-NALOC
094900           MOVE WRK-IX-AL TO TB-NALOC (WRK-QT-NALOC)
095000           SET AL-DEFINITIVO-FORA (WRK-IX-AL) TO TRUE
095100        END-IF
095200     END-IF.
095300 0651-BALANCEAR-UM-ALUNO-FIM.            EXIT.
095400*=================================================================*
095500*    0700-ORDENAR-PROJETOS
095600*    ORDENA A TABELA-PROJETOS POR NOME DO PROJETO (ORDEM
095700*    CRESCENTE), USANDO UMA ORDENACAO DE BOLHA SIMPLES - A
095800*    TABELA E PEQUENA E NAO JUSTIFICA UMA ROTINA DE SORT.  EM
095900*    SEGUIDA ORDENA OS MEMBROS DE CADA PROJETO POR NOME DO ALUNO.
096000*=================================================================*
096100 0700-ORDENAR-PROJETOS                   SECTION.
096200*----------------------------------------------------------------*
096300     IF WRK-QT-PROJETOS > 1
096400        PERFORM 0701-ORDENAR-PROJETOS-LINHA VARYING WRK-M FROM 1 BY 1
096500                UNTIL WRK-M > WRK-QT-PROJETOS - 1
096600     END-IF.
096700     PERFORM 0710-ORDENAR-MEMBROS VARYING WRK-IX-PJ FROM 1 BY 1
096800             UNTIL WRK-IX-PJ > WRK-QT-PROJETOS.
096900 0700-ORDENAR-PROJETOS-FIM.              EXIT.
097000*-----------------------------------------------------------------*
097100 0701-ORDENAR-PROJETOS-LINHA             SECTION.
097200*----------------------------------------------------------------*
097300     PERFORM 0702-ORDENAR-PROJETOS-COMPARA VARYING WRK-N FROM 1 BY 1
097400             UNTIL WRK-N > WRK-QT-PROJETOS - WRK-M.
097500 0701-ORDENAR-PROJETOS-LINHA-FIM.        EXIT.
097600*-----------------------------------------------------------------*
097700 0702-ORDENAR-PROJETOS-COMPARA           SECTION.
097800*----------------------------------------------------------------*
097900     IF PJ-NOME (WRK-N) > PJ-NOME (WRK-N + 1)
098000        PERFORM 0705-TROCAR-PROJETOS
098100     END-IF.
098200 0702-ORDENAR-PROJETOS-COMPARA-FIM.      EXIT.
098300*-----------------------------------------------------------------*
098400 0705-TROCAR-PROJETOS                    SECTION.
098500*----------------------------------------------------------------*
098600     MOVE TB-PRJ (WRK-N)     TO WRK-PRJ-TEMP.
098700     MOVE TB-PRJ (WRK-N + 1) TO TB-PRJ (WRK-N).
098800     MOVE WRK-PRJ-TEMP       TO TB-PRJ (WRK-N + 1).
098900 0705-TROCAR-PROJETOS-FIM.               EXIT.
099000*-----------------------------------------------------------------*
099100 0710-ORDENAR-MEMBROS                    SECTION.
099200*----------------------------------------------------------------*
099300     IF PJ-QT-MEMBROS (WRK-IX-PJ) > 1
099400        PERFORM 0711-ORDENAR-MEMBROS-LINHA VARYING WRK-M FROM 1 BY 1
099500                UNTIL WRK-M > PJ-QT-MEMBROS (WRK-IX-PJ) - 1
099600     END-IF.
099700 0710-ORDENAR-MEMBROS-FIM.               EXIT.
099800*-----------------------------------------------------------------*
099900 0711-ORDENAR-MEMBROS-LINHA              SECTION.
100000*----------------------------------------------------------------*
100100     PERFORM 0712-ORDENAR-MEMBROS-COMPARA VARYING WRK-N FROM 1 BY 1
100200             UNTIL WRK-N > PJ-QT-MEMBROS (WRK-IX-PJ) - WRK-M.
100300 0711-ORDENAR-MEMBROS-LINHA-FIM.         EXIT.
100400*-----------------------------------------------------------------*
100500 0712-ORDENAR-MEMBROS-COMPARA            SECTION.
100600*----------------------------------------------------------------*
100700     IF AL-NOME (PJ-MEMBRO-IDX (WRK-IX-PJ, WRK-N))
100800            > AL-NOME (PJ-MEMBRO-IDX (WRK-IX-PJ, WRK-N + 1))
100900        MOVE PJ-MEMBRO-IDX (WRK-IX-PJ, WRK-N)
101000            TO WRK-TEMP-IDX
101100        MOVE PJ-MEMBRO-IDX (WRK-IX-PJ, WRK-N + 1)
101200            TO PJ-MEMBRO-IDX (WRK-IX-PJ, WRK-N)
101300        MOVE WRK-TEMP-IDX
101400            TO PJ-MEMBRO-IDX (WRK-IX-PJ, WRK-N + 1)
101500     END-IF.
101600 0712-ORDENAR-MEMBROS-COMPARA-FIM.       EXIT.
101700*=================================================================*
101800*    0750-GRAVAR-EQUIPES
101900*    GRAVA O ARQUIVO EQUIPES (ROSTER FINAL), JA ORDENADO POR
102000*    PROJETO E ALUNO, E ACUMULA OS CONTADORES DE EQUIDADE DE
102100*    COLOCACAO USADOS MAIS ADIANTE POR 0800-GRAVAR-EQUIDADE.
102200*=================================================================*
102300 0750-GRAVAR-EQUIPES                     SECTION.
102400*----------------------------------------------------------------*
102500     STRING "Project,ProjectType,Capacity,Student,Nationality,"
102600            "Background,TimeSlots,CompanyPreference,PreferenceRank"
102700         DELIMITED BY SIZE INTO REG-EQUIPES
102800     END-STRING.
102900     WRITE REG-EQUIPES.
103000     PERFORM 0751-GRAVAR-PROJETO-EQUIPE VARYING WRK-IX-PJ FROM 1 BY 1
103100             UNTIL WRK-IX-PJ > WRK-QT-PROJETOS.
103200 0750-GRAVAR-EQUIPES-FIM.                EXIT.
103300*-----------------------------------------------------------------*
103400 0751-GRAVAR-PROJETO-EQUIPE              SECTION.
103500*----------------------------------------------------------------*
103600     IF PJ-QT-MEMBROS (WRK-IX-PJ) > 0
103700        PERFORM 0752-GRAVAR-MEMBRO-EQUIPE VARYING WRK-M FROM 1 BY 1
103800                UNTIL WRK-M > PJ-QT-MEMBROS (WRK-IX-PJ)
103900     END-IF.
104000 0751-GRAVAR-PROJETO-EQUIPE-FIM.         EXIT.
104100*-----------------------------------------------------------------*
104200 0752-GRAVAR-MEMBRO-EQUIPE               SECTION.
104300*----------------------------------------------------------------*
104400     MOVE PJ-MEMBRO-IDX (WRK-IX-PJ, WRK-M) TO WRK-IX-AL.
104500     PERFORM 0755-GRAVAR-UMA-LINHA-EQUIPE.
104600 0752-GRAVAR-MEMBRO-EQUIPE-FIM.          EXIT.
104700*-----------------------------------------------------------------*
104800 0755-GRAVAR-UMA-LINHA-EQUIPE            SECTION.
104900*----------------------------------------------------------------*
105000     PERFORM 0760-DETERMINAR-RANK.
105100     MOVE PJ-NOME (WRK-IX-PJ)          TO WRK-EQP-PROJETO.
105200     MOVE PJ-TIPO (WRK-IX-PJ)          TO WRK-EQP-TIPO-PROJETO.
105300     MOVE PJ-CAPACIDADE (WRK-IX-PJ)    TO WRK-EQP-CAPACIDADE.
105400     MOVE AL-NOME (WRK-IX-AL)          TO WRK-EQP-ALUNO.
105500     MOVE AL-NACIONALIDADE (WRK-IX-AL) TO WRK-EQP-NACIONALIDADE.
105600     MOVE AL-FORMACAO (WRK-IX-AL)      TO WRK-EQP-FORMACAO.
105700     MOVE AL-HORARIOS (WRK-IX-AL)      TO WRK-EQP-HORARIOS.
105800     MOVE AL-TIPO-EMPRESA (WRK-IX-AL)  TO WRK-EQP-TIPO-EMPRESA.
105900     MOVE WRK-RANK-TXT                 TO WRK-EQP-RANK-PREF.
106000     STRING WRK-EQP-PROJETO          DELIMITED BY SPACE
106100            ","                      DELIMITED BY SIZE
106200            WRK-EQP-TIPO-PROJETO     DELIMITED BY SPACE
106300            ","                      DELIMITED BY SIZE
106400            WRK-EQP-CAPACIDADE       DELIMITED BY SIZE
106500            ","                      DELIMITED BY SIZE
106600            WRK-EQP-ALUNO            DELIMITED BY SIZE
106700            ","                      DELIMITED BY SIZE
106800            WRK-EQP-NACIONALIDADE    DELIMITED BY SPACE
106900            ","                      DELIMITED BY SIZE
107000            WRK-EQP-FORMACAO         DELIMITED BY SPACE
107100            ","                      DELIMITED BY SIZE
107200            WRK-EQP-HORARIOS         DELIMITED BY SIZE
107300            ","                      DELIMITED BY SIZE
107400            WRK-EQP-TIPO-EMPRESA     DELIMITED BY SPACE
107500            ","                      DELIMITED BY SIZE
107600            WRK-EQP-RANK-PREF        DELIMITED BY SPACE
107700         INTO REG-EQUIPES
107800     END-STRING.
107900     WRITE REG-EQUIPES.
108000     ADD 1 TO WRK-QT-LINHAS-EQUIPE.
108100     IF AL-TIPO-EMPRESA (WRK-IX-AL) = PJ-TIPO (WRK-IX-PJ)
108200        ADD 1 TO WRK-CONTADOR (8)                                 RQ-0561 
108300     END-IF.
108400 0755-GRAVAR-UMA-LINHA-EQUIPE-FIM.       EXIT.
108500*=================================================================*
108600*    0760-DETERMINAR-RANK
108700*    RE-DERIVA O RANK DE PREFERENCIA DO ALUNO NO MOMENTO DE
108800*    GRAVAR A LINHA, COMPARANDO O PROJETO ATUAL COM PREF1..5 NA
108900*    ORDEM, E ACUMULA O CONTADOR DE EQUIDADE CORRESPONDENTE.
109000*    CONFORME A REGRA, A RAZAO DA ALOCACAO NAO E MEMORIZADA.
109100*=================================================================*
109200 0760-DETERMINAR-RANK                    SECTION.
109300*----------------------------------------------------------------*
109400     MOVE "Reassigned" TO WRK-RANK-TXT.
109500     MOVE 6 TO WRK-RANK.
109600     PERFORM 0761-COMPARAR-PREFERENCIA VARYING WRK-M FROM 1 BY 1
109700             UNTIL WRK-M > 5.
109800     EVALUATE WRK-RANK
109900         WHEN 1 MOVE "1" TO WRK-RANK-TXT
110000         WHEN 2 MOVE "2" TO WRK-RANK-TXT
110100         WHEN 3 MOVE "3" TO WRK-RANK-TXT
110200         WHEN 4 MOVE "4" TO WRK-RANK-TXT
110300         WHEN 5 MOVE "5" TO WRK-RANK-TXT
110400         WHEN OTHER MOVE "Reassigned" TO WRK-RANK-TXT
110500     END-EVALUATE.
110600     ADD 1 TO WRK-CONTADOR (WRK-RANK).
110700 0760-DETERMINAR-RANK-FIM.               EXIT.
110800*-----------------------------------------------------------------*
110900 0761-COMPARAR-PREFERENCIA               SECTION.
111000*----------------------------------------------------------------*
111100     IF AL-PROJETO-ATUAL (WRK-IX-AL) = AL-PREF-ITEM (WRK-IX-AL, WRK-M)
111200        AND WRK-RANK = 6
111300        MOVE WRK-M TO WRK-RANK
111400     END-IF.
111500 0761-COMPARAR-PREFERENCIA-FIM.          EXIT.
111600*=================================================================*
111700*    0780-GRAVAR-RESUMOEQ
111800*    GRAVA O ARQUIVO RESUMOEQ (COMPOSICAO DE CADA EQUIPE),
111900*    JUNTANDO AS NACIONALIDADES, FORMACOES E HORARIOS DE TODOS
112000*    OS MEMBROS NA ORDEM EM QUE FORAM ORDENADOS.
112100*=================================================================*
112200 0780-GRAVAR-RESUMOEQ                    SECTION.
112300*----------------------------------------------------------------*
112400     STRING "Project,ProjectType,Capacity,TeamSize,RemainingSpots,"
112500            "Nationalities,Backgrounds,TimeSlots"
112600         DELIMITED BY SIZE INTO REG-RESUMOEQ
112700     END-STRING.
112800     WRITE REG-RESUMOEQ.
112900     PERFORM 0781-GRAVAR-RESUMO-PROJETO VARYING WRK-IX-PJ FROM 1 BY 1
113000             UNTIL WRK-IX-PJ > WRK-QT-PROJETOS.
113100 0780-GRAVAR-RESUMOEQ-FIM.               EXIT.
113200*-----------------------------------------------------------------*
113300 0781-GRAVAR-RESUMO-PROJETO              SECTION.
113400*----------------------------------------------------------------*
113500     IF PJ-QT-MEMBROS (WRK-IX-PJ) > 0
113600        PERFORM 0785-GRAVAR-UM-RESUMO
113700     END-IF.
113800 0781-GRAVAR-RESUMO-PROJETO-FIM.         EXIT.
113900*-----------------------------------------------------------------*
114000 0785-GRAVAR-UM-RESUMO                   SECTION.
114100*----------------------------------------------------------------*
114200     MOVE SPACES TO WRK-RES-NACIONALIDADES.
114300     MOVE SPACES TO WRK-RES-FORMACOES.
114400     MOVE SPACES TO WRK-RES-HORARIOS.
114500     MOVE 1 TO WRK-PTR-NAC.
114600     MOVE 1 TO WRK-PTR-FORM.
114700     MOVE 1 TO WRK-PTR-HOR.
114800     PERFORM 0786-JUNTAR-MEMBRO-RESUMO VARYING WRK-M FROM 1 BY 1
114900             UNTIL WRK-M > PJ-QT-MEMBROS (WRK-IX-PJ).
115000     MOVE PJ-NOME (WRK-IX-PJ)       TO WRK-RES-PROJETO.
115100     MOVE PJ-TIPO (WRK-IX-PJ)       TO WRK-RES-TIPO-PROJETO.
115200     MOVE PJ-CAPACIDADE (WRK-IX-PJ) TO WRK-RES-CAPACIDADE.
115300     MOVE PJ-QT-MEMBROS (WRK-IX-PJ) TO WRK-RES-QT-MEMBROS.
115400     COMPUTE WRK-RES-VAGAS-REST =
115500             PJ-CAPACIDADE (WRK-IX-PJ) - PJ-QT-MEMBROS (WRK-IX-PJ).
115600     STRING WRK-RES-PROJETO       DELIMITED BY SPACE
115700            ","                   DELIMITED BY SIZE
115800            WRK-RES-TIPO-PROJETO  DELIMITED BY SPACE
115900            ","                   DELIMITED BY SIZE
116000            WRK-RES-CAPACIDADE    DELIMITED BY SIZE
116100            ","                   DELIMITED BY SIZE
116200            WRK-RES-QT-MEMBROS    DELIMITED BY SIZE
116300            ","                   DELIMITED BY SIZE
116400            WRK-RES-VAGAS-REST    DELIMITED BY SIZE
116500            ","                   DELIMITED BY SIZE
116600            WRK-RES-NACIONALIDADES DELIMITED BY SPACE
116700            ","                   DELIMITED BY SIZE
116800            WRK-RES-FORMACOES     DELIMITED BY SPACE
116900            ","                   DELIMITED BY SIZE
117000            WRK-RES-HORARIOS      DELIMITED BY SIZE
117100         INTO REG-RESUMOEQ
117200     END-STRING.
117300     WRITE REG-RESUMOEQ.
117400 0785-GRAVAR-UM-RESUMO-FIM.              EXIT.
117500*-----------------------------------------------------------------*
117600 0786-JUNTAR-MEMBRO-RESUMO               SECTION.
117700*----------------------------------------------------------------*
117800     MOVE PJ-MEMBRO-IDX (WRK-IX-PJ, WRK-M) TO WRK-TEMP-IDX.
117900     IF WRK-M > 1
118000        STRING ", " DELIMITED BY SIZE
118100            INTO WRK-RES-NACIONALIDADES WITH POINTER WRK-PTR-NAC
118200        END-STRING
118300        STRING ", " DELIMITED BY SIZE
118400            INTO WRK-RES-FORMACOES WITH POINTER WRK-PTR-FORM
118500        END-STRING
118600        STRING ", " DELIMITED BY SIZE
118700            INTO WRK-RES-HORARIOS WITH POINTER WRK-PTR-HOR
118800        END-STRING
118900     END-IF.
119000     STRING AL-NACIONALIDADE (WRK-TEMP-IDX) DELIMITED BY SPACE
119100         INTO WRK-RES-NACIONALIDADES WITH POINTER WRK-PTR-NAC
119200     END-STRING.
119300     STRING AL-FORMACAO (WRK-TEMP-IDX) DELIMITED BY SPACE
119400         INTO WRK-RES-FORMACOES WITH POINTER WRK-PTR-FORM
119500     END-STRING.
119600     STRING AL-HORARIOS (WRK-TEMP-IDX) DELIMITED BY SPACE
119700         INTO WRK-RES-HORARIOS WITH POINTER WRK-PTR-HOR
119800     END-STRING.
119900 0786-JUNTAR-MEMBRO-RESUMO-FIM.          EXIT.
120000*=================================================================*
120100*    0800-GRAVAR-EQUIDADE
120200*    GRAVA O ARQUIVO EQUIDADE (RESUMO DE EQUIDADE DE COLOCACAO) E
120300*    NARRA NO CONSOLE CADA CATEGORIA, NA ORDEM FIXA DA TABELA
120400*    WRK-CATEG-NOME.  O DIVISOR DE TYPEMATCH E O NUMERO DE
120500*    LINHAS DO ROSTER (NUNCA ZERO); OS DEMAIS DIVIDEM PELO TOTAL
120600*    DE ALUNOS.
120700*=================================================================*
120800 0800-GRAVAR-EQUIDADE                    SECTION.                 RQ-0392
120900*----------------------------------------------------------------*
121000     MOVE WRK-QT-NALOC TO WRK-CONTADOR (7).                       RQ-0645
121100     STRING "Category,Count,Percentage"
121200         DELIMITED BY SIZE INTO REG-EQUIDADE
121300     END-STRING.
121400     WRITE REG-EQUIDADE.
121500     MOVE WRK-QT-ALUNOS TO WRK-DIVISOR.
121600     PERFORM 0801-GRAVAR-CATEGORIA-EQUIDADE VARYING WRK-I FROM 1 BY 1
121700             UNTIL WRK-I > 8.
121800 0800-GRAVAR-EQUIDADE-FIM.               EXIT.
121900*-----------------------------------------------------------------*
122000 0801-GRAVAR-CATEGORIA-EQUIDADE          SECTION.
122100*----------------------------------------------------------------*
122200     IF WRK-I = 8
122300        MOVE WRK-QT-LINHAS-EQUIPE TO WRK-DIVISOR
122400        IF WRK-DIVISOR = 0
122500           MOVE 1 TO WRK-DIVISOR
122600        END-IF
122700     END-IF.
122800     PERFORM 0810-GRAVAR-UMA-EQUIDADE.
122900 0801-GRAVAR-CATEGORIA-EQUIDADE-FIM.     EXIT.
123000*-----------------------------------------------------------------*
123100 0810-GRAVAR-UMA-EQUIDADE                SECTION.
123200*----------------------------------------------------------------*
123300     MOVE WRK-CATEG-NOME (WRK-I)   TO WRK-EQD-CATEGORIA.
123400     MOVE WRK-CONTADOR (WRK-I)     TO WRK-EQD-QUANTIDADE.
123500*    19/03/2009 MHM RQ-0602 - ARREDONDA DIRETO NA CASA DECIMAL   RQ-0602
123600*    DO RELATORIO (WRK-PERC-CALC SO TEM 1 CASA); ARREDONDAR A 2  RQ-0602
123700*    CASAS E DEPOIS MOVER PARA UM CAMPO DE 1 CASA TRUNCA DE      RQ-0602
123800*    NOVO E PODE FICAR UM DECIMO ERRADO.                        RQ-0602
123900     COMPUTE WRK-PERC-CALC ROUNDED =                             RQ-0602
124000            (100 * WRK-CONTADOR (WRK-I)) / WRK-DIVISOR.          RQ-0602
124100     MOVE WRK-PERC-CALC             TO WRK-EQD-PERCENTUAL.
124200     STRING WRK-EQD-CATEGORIA    DELIMITED BY SPACE
124300            ","                  DELIMITED BY SIZE
124400            WRK-EQD-QUANTIDADE   DELIMITED BY SIZE
124500            ","                  DELIMITED BY SIZE
124600            WRK-EQD-PERCENTUAL   DELIMITED BY SIZE
124700         INTO REG-EQUIDADE
124800     END-STRING.
124900     WRITE REG-EQUIDADE.
125000     IF WRK-I < 6
125100        DISPLAY " - Pref" WRK-I ": " WRK-CONTADOR (WRK-I)
125200            " students (" WRK-EQD-PERCENTUAL "%)"
125300     ELSE
125400        IF WRK-I = 6
125500           DISPLAY " - Reassigned: " WRK-CONTADOR (WRK-I)
125600               " students (" WRK-EQD-PERCENTUAL "%)"
125700        END-IF
125800        IF WRK-I = 7
125900           DISPLAY " - Unassigned: " WRK-CONTADOR (WRK-I)
126000               " students (" WRK-EQD-PERCENTUAL "%)"
126100        END-IF
126200        IF WRK-I = 8
126300           DISPLAY WRK-CONTADOR (WRK-I) "/" WRK-DIVISOR
126400               " (" WRK-EQD-PERCENTUAL "%)"
126500        END-IF
126600     END-IF.
126700 0810-GRAVAR-UMA-EQUIDADE-FIM.           EXIT.
126800*=================================================================*
126900*    0850-GRAVAR-NALOCADOS
127000*    O ARQUIVO NALOCADO SO E CRIADO QUANDO HOUVER AO MENOS UM
127100*    ALUNO NA LISTA DE NAO ALOCADOS, CONFORME DEFINIDO PARA ESTE
127200*    RELATORIO (RQ-0533).
127300*=================================================================*
127400 0850-GRAVAR-NALOCADOS                   SECTION.                 RQ-0533
127500*----------------------------------------------------------------*
127600     IF WRK-QT-NALOC > 0
127700        OPEN OUTPUT NALOCADO
127800        SET NALOC-ABERTO TO TRUE
127900        STRING "UnassignedStudent" DELIMITED BY SIZE
128000            INTO REG-NALOCADO
128100        END-STRING
128200        WRITE REG-NALOCADO
128300        PERFORM 0851-GRAVAR-UM-NALOCADO VARYING WRK-Q FROM 1 BY 1
128400                UNTIL WRK-Q > WRK-QT-NALOC
128500     END-IF.
128600 0850-GRAVAR-NALOCADOS-FIM.              EXIT.
128700*-----------------------------------------------------------------*
128800 0851-GRAVAR-UM-NALOCADO                 SECTION.
128900*----------------------------------------------------------------*
129000     MOVE TB-NALOC (WRK-Q) TO WRK-TEMP-IDX.
129100     MOVE AL-NOME (WRK-TEMP-IDX) TO WRK-NAL-ALUNO.
129200     DISPLAY "ALUNO NAO ALOCADO: " WRK-NAL-ALUNO.
129300     STRING WRK-NAL-ALUNO DELIMITED BY SPACE
129400         INTO REG-NALOCADO
129500     END-STRING.
129600     WRITE REG-NALOCADO.
129700 0851-GRAVAR-UM-NALOCADO-FIM.            EXIT.
129800*=================================================================*
129900*    0880-ENCERRAR-ARQUIVOS
130000*    FECHA TODOS OS ARQUIVOS ABERTOS PELA ROTINA.  O NALOCADO SO
130100*    E FECHADO SE TIVER SIDO ABERTO EM 0850.
130200*=================================================================*
130300 0880-ENCERRAR-ARQUIVOS                  SECTION.
130400*----------------------------------------------------------------*
130500     CLOSE ALUNOS.
130600     CLOSE PROJETOS.
130700     CLOSE EQUIPES.
130800     CLOSE RESUMOEQ.
130900     CLOSE EQUIDADE.
131000     IF NALOC-ABERTO
131100        CLOSE NALOCADO
131200     END-IF.
131300 0880-ENCERRAR-ARQUIVOS-FIM.             EXIT.
131400*=================================================================*
131500*    9999-TRATA-ERRO
131600*    ROTINA PADRAO DE TRATAMENTO DE ERRO DE ARQUIVO DA FOURSYS.
131700*    EXIBE A DESCRICAO, O STATUS E O ARQUIVO ENVOLVIDO E ENCERRA
131800*    A ROTINA - NAO HA COMO PROSSEGUIR A ALOCACAO SEM O ARQUIVO
131900*    OU SEM CAPACIDADE SUFICIENTE.
132000*=================================================================*
132100 9999-TRATA-ERRO                         SECTION.
132200*----------------------------------------------------------------*
132300     MOVE "PROGALOC"         TO WRK-PROGRAMA-ERRO.
132400     DISPLAY "************************************************".
132500     DISPLAY "* ERRO FATAL NA ROTINA " WRK-PROGRAMA-ERRO.
132600     DISPLAY "* ARQUIVO.....: " WRK-ARQUIVO-ERRO.
132700     DISPLAY "* DESCRICAO...: " WRK-DESCRICAO-ERRO.
132800     DISPLAY "* STATUS......: " WRK-STATUS-ERRO.
132900     DISPLAY "************************************************".
133000     STOP RUN.
133100 9999-TRATA-ERRO-FIM.                    EXIT.
