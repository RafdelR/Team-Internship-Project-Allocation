000100*-----------------------------------------------------------------*
000200*    BOOK........: BOOKERR
000300*    OBJETIVO....: AREA DE TRABALHO PADRAO PARA TRATAMENTO DE
000400*                  ERRO DE ARQUIVO, USADA POR TODAS AS ROTINAS
000500*                  9999-TRATA-ERRO DO SISTEMA DE ALOCACAO.
000600*-----------------------------------------------------------------*
000700 01  WRK-AREA-ERRO-DET.
000800     05 WRK-DESCRICAO-ERRO       PIC X(040)          VALUE SPACES.
000900     05 WRK-STATUS-ERRO          PIC X(002)          VALUE SPACES.
001000     05 WRK-AREA-ERRO            PIC X(020)          VALUE SPACES.
001100     05 WRK-PROGRAMA-ERRO        PIC X(008)          VALUE
001200         "PROGALOC".
001300     05 WRK-ARQUIVO-ERRO         PIC X(010)          VALUE SPACES.
001400     05 FILLER                   PIC X(010)          VALUE SPACES.
001500*-----------------------------------------------------------------*
001600*    MENSAGENS-PADRAO DE ERRO DE ARQUIVO
001700*-----------------------------------------------------------------*
001800 01  WRK-MSG-ERRO-PADRAO.
001900     05 WRK-ERRO-ABERTURA        PIC X(040)          VALUE
002000         "ERRO NA ABERTURA DO ARQUIVO".
002100     05 WRK-NAO-ACHOU            PIC X(040)          VALUE
002200         "ARQUIVO NAO ENCONTRADO".
002300     05 WRK-VAZIO                PIC X(040)          VALUE
002400         "ARQUIVO SEM REGISTROS DE DETALHE".
002500     05 WRK-ARQ-OK               PIC X(040)          VALUE
002600         "ARQUIVO ABERTO COM SUCESSO".
002700     05 WRK-ERRO-FECHAR          PIC X(040)          VALUE
002800         "ERRO NO FECHAMENTO DO ARQUIVO".
002900     05 WRK-ERRO-LEITURA         PIC X(040)          VALUE
003000         "ERRO NA LEITURA DO REGISTRO".
003100     05 WRK-ERRO-GRAVACAO        PIC X(040)          VALUE
003200         "ERRO NA GRAVACAO DO REGISTRO".
003300     05 WRK-ERRO-COLUNA          PIC X(040)          VALUE
003400         "COLUNA OBRIGATORIA AUSENTE NO CABECALHO".
003500     05 WRK-ERRO-CAPACIDADE      PIC X(040)          VALUE
003600         "CAPACIDADE TOTAL INSUFICIENTE PARA ALUNOS".
003700     05 FILLER                   PIC X(010)          VALUE SPACES.
