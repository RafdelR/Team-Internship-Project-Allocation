000100*-----------------------------------------------------------------*
000200*    BOOK........: BOOKEQP
000300*    OBJETIVO....: LAYOUT DO ARQUIVO DE SAIDA COM A EQUIPE FINAL
000400*                  DE CADA ALUNO ALOCADO (ASSIGNED-TEAMS).
000500*-----------------------------------------------------------------*
000600 01  REG-EQUIPES                 PIC X(200).
000700*-----------------------------------------------------------------*
000800*    CAMPOS DA LINHA DE EQUIPE MONTADOS ANTES DO STRING
000900*-----------------------------------------------------------------*
001000 01  WRK-LINHA-EQUIPE.
001100     05 WRK-EQP-PROJETO           PIC X(020)        VALUE SPACES.
001200     05 WRK-EQP-TIPO-PROJETO      PIC X(010)        VALUE SPACES.
001300     05 WRK-EQP-CAPACIDADE        PIC 9(003)        VALUE ZEROS.
001400     05 WRK-EQP-ALUNO             PIC X(020)        VALUE SPACES.
001500     05 WRK-EQP-NACIONALIDADE     PIC X(015)        VALUE SPACES.
001600     05 WRK-EQP-FORMACAO          PIC X(015)        VALUE SPACES.
001700     05 WRK-EQP-HORARIOS          PIC X(040)        VALUE SPACES.
001800     05 WRK-EQP-TIPO-EMPRESA      PIC X(010)        VALUE SPACES.
001900     05 WRK-EQP-RANK-PREF         PIC X(010)        VALUE SPACES.
002000     05 FILLER                    PIC X(010)        VALUE SPACES.
