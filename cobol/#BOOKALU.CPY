000100*-----------------------------------------------------------------*
000200*    BOOK........: BOOKALU
000300*    OBJETIVO....: LAYOUT DO ARQUIVO DE PREFERENCIAS DE ALUNOS
000400*                  (ENTRADA) E AREA DE QUEBRA DE COLUNAS CSV DO
000500*                  REGISTRO LIDO.
000600*-----------------------------------------------------------------*
000700 01  REG-ALUNOS                 PIC X(250).
000800*-----------------------------------------------------------------*
000900*    CAMPOS DO ALUNO APOS QUEBRA DO REGISTRO CSV (UNSTRING)
001000*-----------------------------------------------------------------*
001100 01  WRK-CAMPOS-ALUNO.
001200     05 WRK-ALU-NOME             PIC X(020)         VALUE SPACES.
001300     05 WRK-ALU-NACIONALIDADE    PIC X(015)         VALUE SPACES.
001400     05 WRK-ALU-FORMACAO         PIC X(015)         VALUE SPACES.
001500     05 WRK-ALU-HORARIOS         PIC X(040)         VALUE SPACES.
001600     05 WRK-ALU-PREFERE OCCURS 5 TIMES
001700                                 PIC X(020)         VALUE SPACES.
001800     05 WRK-ALU-TIPO-EMPRESA     PIC X(010)         VALUE SPACES.
001900     05 FILLER                   PIC X(010)         VALUE SPACES.
