000100*-----------------------------------------------------------------*
000200*    BOOK........: BOOKPRJ
000300*    OBJETIVO....: LAYOUT DO ARQUIVO DE PROJETOS (ENTRADA) E AREA
000400*                  DE QUEBRA DE COLUNAS CSV DO REGISTRO LIDO.
000500*-----------------------------------------------------------------*
000600 01  REG-PROJETOS                PIC X(060).
000700*-----------------------------------------------------------------*
000800*    CAMPOS DO PROJETO APOS QUEBRA DO REGISTRO CSV (UNSTRING)
000900*-----------------------------------------------------------------*
001000 01  WRK-CAMPOS-PROJETO.
001100     05 WRK-PRJ-NOME              PIC X(020)        VALUE SPACES.
001200     05 WRK-PRJ-TIPO              PIC X(010)        VALUE SPACES.
001300     05 WRK-PRJ-CAPACIDADE-AL     PIC X(006)        VALUE SPACES.
001400     05 FILLER                    PIC X(010)        VALUE SPACES.
