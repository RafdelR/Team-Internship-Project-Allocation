000100*-----------------------------------------------------------------*
000200*    BOOK........: BOOKJUS
000300*    OBJETIVO....: LAYOUT DO ARQUIVO DE SAIDA COM O RESUMO DE
000400*                  EQUIDADE DE COLOCACAO (FAIRNESS-SUMMARY) E A
000500*                  TABELA FIXA DAS CATEGORIAS DE CONTAGEM.
000600*-----------------------------------------------------------------*
000700 01  REG-EQUIDADE                  PIC X(040).
000800*-----------------------------------------------------------------*
000900*    CAMPOS DA LINHA DE EQUIDADE MONTADOS ANTES DO STRING
001000*-----------------------------------------------------------------*
001100 01  WRK-LINHA-EQUIDADE.
001200     05 WRK-EQD-CATEGORIA           PIC X(010)      VALUE SPACES.
001300     05 WRK-EQD-QUANTIDADE           PIC 9(004)      VALUE ZEROS.
001400     05 WRK-EQD-PERCENTUAL          PIC 9(003)V9(001)
001500                                                      VALUE ZEROS.
001600     05 FILLER                       PIC X(010)      VALUE SPACES.
001700*-----------------------------------------------------------------*
001800*    TABELA FIXA DAS 8 CATEGORIAS DE EQUIDADE NA ORDEM EXIGIDA
001900*    PELO RELATORIO.  MONTADA VIA FILLER/REDEFINES PORQUE O
002000*    COMPILADOR NAO ACEITA VALUE EM ITEM OCCURS.
002100*-----------------------------------------------------------------*
002200 01  WRK-CATEG-LISTA.
002300     05 FILLER                       PIC X(010)     VALUE "Pref1".
002400     05 FILLER                       PIC X(010)     VALUE "Pref2".
002500     05 FILLER                       PIC X(010)     VALUE "Pref3".
002600     05 FILLER                       PIC X(010)     VALUE "Pref4".
002700     05 FILLER                       PIC X(010)     VALUE "Pref5".
002800     05 FILLER                       PIC X(010)     VALUE "Reassigned".
002900     05 FILLER                       PIC X(010)     VALUE "Unassigned".
003000     05 FILLER                       PIC X(010)     VALUE "TypeMatch".
003100 01  WRK-CATEG-TAB REDEFINES WRK-CATEG-LISTA.
003200     05 WRK-CATEG-NOME OCCURS 8 TIMES
003300                                     PIC X(010).
